000100******************************************************************
000200*    WLTWAL  -  WALLET LEDGER WALLET MASTER RECORD                *
000300*    PHYSICAL FILE TFSWWLET  -  RELATIVE ORGANIZATION, RELATIVE   *
000400*    RECORD NUMBER = WAL-ID.  ONE ROW PER DISTINCT (ACCOUNT,      *
000500*    ASSET TYPE) PAIR EVER REFERENCED.  GROWS AS WLTVWAL CREATES  *
000600*    NEW WALLETS ON FIRST USE - SEE WLTVWAL B100-FIND-OR-CREATE.  *
000700******************************************************************
000800*                                                                *
000900* AMENDMENT HISTORY                                              *
000950*                                                                *
001100*-----------------------------------------------------------------
001200*  WLT0003 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001300*  WLT0015 - RSOMCHAI - 19/04/2000 - ADD WAL-HIGH-ACT-ID / LOW TO WLT0015
001400*                       SUPPORT ASCENDING-ID LOCK ORDER WITHOUT   WLT0015
001500*                       A SECOND PASS OF THE MASTER.              WLT0015
001600*  Y2K0006 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0015
001700*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0015
001800*  WLT0037 - TNGKAHM  - 14/06/2002 - ADD WAL-CREATE-RUN-NO TO     WLT0037
001900*                       TRACE WHICH BATCH RUN FIRST OPENED THE    WLT0037
002000*                       WALLET, FOR THE AUDIT DESK.               WLT0037
002100*-----------------------------------------------------------------
002200*
002300 01  WLTWAL-RECORD.
002400     05  WLTWAL-WAL-ID               PIC 9(09).
002500     05  WLTWAL-WAL-ACT-ID           PIC 9(09).
002600     05  WLTWAL-WAL-AST-ID           PIC 9(09).
002700     05  WLTWAL-WAL-CREATE-RUN-NO    PIC 9(07) COMP-3.
002800     05  FILLER                      PIC X(30).
002900 01  WLTWAL-RECORD-ALT  REDEFINES  WLTWAL-RECORD.
003000     05  WLTWAL-ALT-WAL-ID           PIC 9(09).
003100     05  WLTWAL-ALT-KEY-PAIR.
003200         10  WLTWAL-ALT-ACT-ID           PIC 9(09).
003300         10  WLTWAL-ALT-AST-ID           PIC 9(09).
003400     05  FILLER                      PIC X(39).
