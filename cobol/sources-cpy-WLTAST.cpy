000100******************************************************************
000200*    WLTAST  -  WALLET LEDGER ASSET TYPE MASTER RECORD            *
000300*    PHYSICAL FILE TFSWASST  -  ONE ROW PER VIRTUAL ASSET TYPE    *
000400*    (GOLD COINS, DIAMONDS, ETC).  LOADED INTO AN IN-MEMORY TABLE *
000500*    AT THE START OF EACH RUN AND SEARCHED BY AST-ID - SEE        *
000600*    WLTVAST FOR THE SEARCH ALL LOGIC.  DECIMALS IS A DISPLAY     *
000700*    HINT ONLY - THE LEDGER ITSELF NEVER CARRIES DECIMAL PLACES.  *
000800******************************************************************
000900*                                                                *
001000* AMENDMENT HISTORY                                              *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*  WLT0002 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001400*  WLT0019 - TNGKAHM  - 04/05/2001 - ADD AST-CODE FOR THE SHORT   WLT0019
001500*                       TICKER USED ON THE PROMO STATEMENT.       WLT0019
001600*  Y2K0005 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0019
001700*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0019
001800*  WLT0047 - PSUBRAM  - 22/09/2008 - ADD AST-STATUS 88-LEVELS SO  WLT0047
001900*                       A RETIRED ASSET TYPE CANNOT BE USED ON A  WLT0047
002000*                       NEW TOPUP.                                WLT0047
002100*-----------------------------------------------------------------
002200*
002300 01  WLTAST-RECORD.
002400     05  WLTAST-AST-ID               PIC 9(09).
002500     05  WLTAST-AST-NAME             PIC X(40).
002600     05  WLTAST-AST-CODE             PIC X(10).
002700     05  WLTAST-AST-DECIMALS         PIC 9(02).
002800     05  WLTAST-AST-STATUS           PIC X(01) VALUE "A".
002900         88  WLTAST-STATUS-ACTIVE        VALUE "A".
003000         88  WLTAST-STATUS-RETIRED       VALUE "R".
003100     05  FILLER                      PIC X(27).
003200 01  WLTAST-RECORD-ALT  REDEFINES  WLTAST-RECORD.
003300     05  WLTAST-ALT-AST-ID           PIC 9(09).
003400     05  WLTAST-ALT-CODE-AREA        PIC X(10).
003500     05  WLTAST-ALT-KEY-AREA         PIC X(61).
