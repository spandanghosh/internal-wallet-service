000100******************************************************************
000200*    VACT  -  LINKAGE AREA FOR WLTVACT                            *
000300*    VALIDATES REQ-ACCOUNT-ID AGAINST THE ACCOUNT MASTER, OR      *
000400*    RESOLVES A RESERVED SYSTEM ACCOUNT ("Treasury"/"Revenue")    *
000500*    BY NAME WHEN WK-C-VACT-I-MODE = "N".  CALLED FROM WLTPOST    *
000600*    B000-COMMON-SETUP BEFORE ANY WALLET WORK BEGINS.             *
000700******************************************************************
000800*                                                                *
000900* AMENDMENT HISTORY                                              *
001000*                                                                *
001100*-----------------------------------------------------------------
001200*  WLT0009 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001300*  WLT0027 - TNGKAHM  - 04/05/2001 - ADD MODE "N" LOOKUP-BY-NAME  WLT0027
001400*                       SO TOPUP/BONUS/SPEND CAN RESOLVE THE      WLT0027
001500*                       TREASURY/REVENUE COUNTERPARTY WITH THE    WLT0027
001600*                       SAME SUBROUTINE AS THE USER ACCOUNT.      WLT0027
001700*-----------------------------------------------------------------
001800*
001900 01  WK-C-VACT-RECORD.
002000     05  WK-C-VACT-INPUT.
002100         10  WK-C-VACT-I-MODE            PIC X(01).
002200             88  WK-C-VACT-MODE-BY-ID         VALUE "I".
002300             88  WK-C-VACT-MODE-BY-NAME       VALUE "N".
002400         10  WK-C-VACT-I-ACT-ID          PIC 9(09).
002500         10  WK-C-VACT-I-ACT-NAME        PIC X(40).
002600         10  FILLER                      PIC X(10).
002700     05  WK-C-VACT-OUTPUT.
002800         10  WK-C-VACT-O-FOUND           PIC X(01).
002900             88  WK-C-VACT-FOUND              VALUE "Y".
003000             88  WK-C-VACT-NOT-FOUND          VALUE "N".
003100         10  WK-C-VACT-O-ACT-ID          PIC 9(09).
003200         10  WK-C-VACT-O-ACT-TYPE        PIC X(06).
003300         10  WK-C-VACT-O-ACT-NAME        PIC X(40).
003400         10  WK-C-VACT-ERROR-CD          PIC X(07).
003500         10  WK-C-VACT-FS                PIC X(02).
003600         10  FILLER                      PIC X(10).
