000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WLTTEST.
000300 AUTHOR.         TNGKAHM.
000400 INSTALLATION.   CASH MANAGEMENT SYSTEMS - WALLET DESK.
000500 DATE-WRITTEN.   19 APR 1990.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000800                 IS NOT TO BE COPIED OR USED OUTSIDE THE BANK
000900                 WITHOUT WRITTEN AUTHORITY.
001000*
001100*DESCRIPTION :  DESK-RUN DIAGNOSTIC FOR THE WALLET POSTING
001200*               SUBROUTINES.  BUILDS A SMALL ACCOUNT/ASSET-TYPE
001300*               MASTER SET, THEN DRIVES WLTVACT/WLTVAST/WLTVWAL/
001400*               WLTXIDM/WLTGBAL/WLTGLDG DIRECTLY (NOT THROUGH
001500*               WLTPOST) TO PROVE OUT TOPUP, BONUS, SPEND,
001600*               INSUFFICIENT-FUNDS REJECTION AND IDEMPOTENT
001700*               REPLAY.  EACH OF THE TOPUP/BONUS/SPEND CHECKS
001710*               NOW POSTS A REAL DEBIT/CREDIT PAIR TO TFSWLEDG
001720*               ITSELF (D100-POST-LEDGER-PAIR, THE SAME SHAPE AS
001730*               WLTPOST D300) SO WLTGBAL IS NEVER READING AN
001740*               EMPTY FILE, AND A FINAL CHECK CALLS WLTGLDG TO
001750*               CONFIRM THE POSTED HISTORY COMES BACK.  DISPLAYS
001760*               ONE PASS/FAIL LINE PER CHECK.
001800*               THIS PROGRAM IS RUN BY HAND FROM THE DESK BEFORE
001900*               SIGNING OFF A CHANGE TO ANY OF THE SIX
002000*               SUBROUTINES - IT IS NOT PART OF THE NIGHTLY
002100*               SCHEDULE.
002200*
002300*================================================================
002400* CHANGE LOG
002500*================================================================
002600*  WLT0016 - TNGKAHM  - 19/04/1990 - INITIAL VERSION - TOPUP AND  *
002700*                       BONUS CHECKS ONLY.                        *
002800*  WLT0033 - TNGKAHM  - 11/02/2002 - ADD SPEND, INSUFFICIENT-     *
002900*                       FUNDS AND IDEMPOTENT-REPLAY CHECKS ONCE    *
003000*                       THOSE PATHS WERE ADDED TO WLTPOST.        *
003100*  WLT0050 - ACNDUS   - 18/09/2014 - ADD WK-N-FAIL-COUNT AND A     *
003200*                       NON-ZERO RETURN-CODE ON FAILURE SO THE     *
003300*                       DESK CAN WIRE THIS INTO A CL PROGRAM       *
003400*                       CHECK RATHER THAN READING THE JOB LOG.     *
003450*  WLT0068 - PSUBRAM  - 06/05/2015 - ECHO THE CHECK LABEL TO THE    *
003460*                       JOB LOG ON A FAIL, NOT JUST PASS/FAIL, SO  *
003470*                       FAILURES ARE EASIER TO SPOT IN A LONG RUN. *
003480*  WLT0069 - PSUBRAM  - 20/07/2015 - AUDIT REQUEST TFS-4471 - THIS  *
003481*                       PROGRAM WAS READING WLTGBAL BALANCES OVER *
003482*                       AN EMPTY TFSWLEDG AND NEVER CALLING        *
003483*                       WLTGLDG AT ALL, SO A PASS HERE DID NOT     *
003484*                       PROVE WLTPOST'S POSTING LOGIC WORKS.       *
003485*                       ADDED TFSWLEDG FILE HANDLING AND A NEW     *
003486*                       D100-POST-LEDGER-PAIR (SAME SHAPE AS       *
003487*                       WLTPOST D300) SO THE TOPUP/BONUS/SPEND     *
003488*                       CHECKS POST REAL ENTRIES, AND ADDED        *
003489*                       B600-CHECK-LEDGER-HISTORY TO CALL WLTGLDG  *
003490*                       AND ASSERT THE POSTED ROWS COME BACK.      *
003500*----------------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004200                  C01 IS TOP-OF-FORM
004300                  UPSI-0 ON STATUS IS WK-C-UPSI-0-ON
004400                  OFF STATUS IS WK-C-UPSI-0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TFSWACCT ASSIGN TO DATABASE-TFSWACCT
004900            ORGANIZATION IS SEQUENTIAL
005000            ACCESS MODE  IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-ACT-FILE-STATUS.
005200
005300     SELECT TFSWASST ASSIGN TO DATABASE-TFSWASST
005400            ORGANIZATION IS SEQUENTIAL
005500            ACCESS MODE  IS SEQUENTIAL
005600            FILE STATUS  IS WK-C-AST-FILE-STATUS.
005610
005620     SELECT TFSWLEDG ASSIGN TO DATABASE-TFSWLEDG
005630            ORGANIZATION IS SEQUENTIAL
005640            ACCESS MODE  IS SEQUENTIAL
005650            FILE STATUS  IS WK-C-LDG-FILE-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  TFSWACCT
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS TFSWACCT-REC.
006300 01  TFSWACCT-REC.
006400     COPY DDS-ALL-FORMATS OF TFSWACCT.
006500 01  TFSWACCT-REC-1.
006600     COPY WLTACT.
006700
006800 FD  TFSWASST
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS TFSWASST-REC.
007100 01  TFSWASST-REC.
007200     COPY DDS-ALL-FORMATS OF TFSWASST.
007300 01  TFSWASST-REC-1.
007400     COPY WLTAST.
007500
007510 FD  TFSWLEDG
007520     LABEL RECORDS ARE OMITTED
007530     DATA RECORD IS TFSWLEDG-REC.
007540 01  TFSWLEDG-REC.
007550     COPY DDS-ALL-FORMATS OF TFSWLEDG.
007560 01  TFSWLEDG-REC-1.
007570     COPY WLTLDG.
007580
007600 WORKING-STORAGE SECTION.
007700 01  FILLER                  PIC X(24) VALUE
007800         "** PROGRAM WLTTEST   **".
007900
008000 01  WK-C-SWITCHES.
008100     05  WK-C-ACT-FILE-STATUS     PIC X(02).
008200     05  WK-C-AST-FILE-STATUS     PIC X(02).
008210     05  WK-C-LDG-FILE-STATUS     PIC X(02).
008300     05  WK-C-UPSI-0-ON           PIC X(01) VALUE "N".
008400     05  WK-C-UPSI-0-OFF          PIC X(01) VALUE "Y".
008500
008600 01  WK-N-WORK-AREA.
008700     05  WK-N-CHECK-COUNT         PIC 9(05) COMP VALUE ZERO.
008800     05  WK-N-FAIL-COUNT          PIC 9(05) COMP VALUE ZERO.
008900     05  WK-N-USER-ACT-ID         PIC 9(09) COMP.
009000     05  WK-N-TREASURY-ACT-ID     PIC 9(09) COMP VALUE 1.
009100     05  WK-N-REVENUE-ACT-ID      PIC 9(09) COMP VALUE 2.
009200     05  WK-N-ASSET-ID            PIC 9(09) COMP VALUE 1.
009300     05  WK-N-USER-WALLET-ID      PIC 9(09) COMP.
009400     05  WK-N-TREASURY-WALLET-ID  PIC 9(09) COMP.
009500     05  WK-N-REVENUE-WALLET-ID   PIC 9(09) COMP.
009510     05  WK-N-NEXT-LDG-ID         PIC 9(09) COMP VALUE ZERO.
009520     05  WK-N-RUN-NO              PIC 9(07) COMP VALUE 1.
009530     05  WK-N-POST-AMOUNT         PIC S9(15) COMP-3 VALUE ZERO.
009540     05  WK-N-POST-CREDIT-WALLET  PIC 9(09) COMP VALUE ZERO.
009550     05  WK-N-POST-DEBIT-WALLET   PIC 9(09) COMP VALUE ZERO.
009560     05  WK-N-POST-TXN-ID         PIC 9(09) COMP VALUE ZERO.
009600
009700 01  WK-C-WORK-AREA.
009800     05  WK-C-CHECK-LABEL         PIC X(40).
009900     05  WK-C-EXPECT-LABEL        PIC X(20).
010000     05  WK-C-RESULT-LINE.
010100         05  WK-C-RESULT-TAG      PIC X(04).
010200         05  FILLER               PIC X(01).
010300         05  WK-C-RESULT-TEXT     PIC X(40).
010310     05  WK-C-RESULT-TEXT-ALT REDEFINES WK-C-RESULT-TEXT.
010320         10  WK-C-RESULT-TEXT-SHORT   PIC X(20).
010330         10  WK-C-RESULT-TEXT-REST    PIC X(20).
010400
010500* ------------------- PROGRAM WORKING STORAGE --------------------
010600 01  WK-C-COMMON.
010700     COPY WLTCMWS.
010800
010900 01  WK-C-VACT-RECORD.
011000     COPY VACT.
011100 01  WK-C-VAST-RECORD.
011200     COPY VAST.
011300 01  WK-C-VWAL-RECORD.
011400     COPY VWAL.
011500 01  WK-C-XIDM-RECORD.
011600     COPY XIDM.
011700 01  WK-C-GBAL-RECORD.
011800     COPY GBAL.
011900 01  WK-C-GLDG-RECORD.
012000     COPY GLDG.
012100
012200 PROCEDURE DIVISION.
012300******************
012400 MAIN-MODULE.
012500     PERFORM A000-BUILD-MASTER-DATA
012600        THRU A099-BUILD-MASTER-DATA-EX.
012700     PERFORM B100-CHECK-TOPUP
012800        THRU B199-CHECK-TOPUP-EX.
012900     PERFORM B200-CHECK-BONUS
013000        THRU B299-CHECK-BONUS-EX.
013100     PERFORM B300-CHECK-SPEND-OK
013200        THRU B399-CHECK-SPEND-OK-EX.
013300     PERFORM B400-CHECK-SPEND-INSUFFICIENT
013400        THRU B499-CHECK-SPEND-INSUFFICIENT-EX.
013500     PERFORM B500-CHECK-IDEMPOTENT-REPLAY
013600        THRU B599-CHECK-IDEMPOTENT-REPLAY-EX.
013610     PERFORM B600-CHECK-LEDGER-HISTORY
013620        THRU B699-CHECK-LEDGER-HISTORY-EX.
013700     PERFORM Y100-WRITE-TOTALS
013800        THRU Y199-WRITE-TOTALS-EX.
013900     IF  WK-N-FAIL-COUNT > 0
014000         MOVE 16 TO RETURN-CODE
014100     ELSE
014200         MOVE 0  TO RETURN-CODE
014300     END-IF.
014400     STOP RUN.
014500*----------------------------------------------------------------*
014600 A000-BUILD-MASTER-DATA.
014700*----------------------------------------------------------------*
014800     OPEN OUTPUT TFSWACCT.
014900     INITIALIZE WLTACT-RECORD.
015000     MOVE WK-N-TREASURY-ACT-ID TO WLTACT-ACT-ID.
015100     MOVE "system"             TO WLTACT-ACT-TYPE.
015200     MOVE "Treasury"           TO WLTACT-ACT-NAME.
015300     MOVE "A"                  TO WLTACT-ACT-STATUS.
015400     WRITE TFSWACCT-REC FROM WLTACT-RECORD.
015500     INITIALIZE WLTACT-RECORD.
015600     MOVE WK-N-REVENUE-ACT-ID  TO WLTACT-ACT-ID.
015700     MOVE "system"             TO WLTACT-ACT-TYPE.
015800     MOVE "Revenue"            TO WLTACT-ACT-NAME.
015900     MOVE "A"                  TO WLTACT-ACT-STATUS.
016000     WRITE TFSWACCT-REC FROM WLTACT-RECORD.
016100     MOVE 101                  TO WK-N-USER-ACT-ID.
016200     INITIALIZE WLTACT-RECORD.
016300     MOVE WK-N-USER-ACT-ID     TO WLTACT-ACT-ID.
016400     MOVE "user  "             TO WLTACT-ACT-TYPE.
016500     MOVE "DESK TEST ACCOUNT"   TO WLTACT-ACT-NAME.
016600     MOVE "A"                  TO WLTACT-ACT-STATUS.
016700     WRITE TFSWACCT-REC FROM WLTACT-RECORD.
016800     CLOSE TFSWACCT.
016900     OPEN OUTPUT TFSWASST.
017000     INITIALIZE WLTAST-RECORD.
017100     MOVE WK-N-ASSET-ID        TO WLTAST-AST-ID.
017200     MOVE "US DOLLAR"          TO WLTAST-AST-NAME.
017300     MOVE "USD"                TO WLTAST-AST-CODE.
017400     MOVE 2                    TO WLTAST-AST-DECIMALS.
017500     MOVE "A"                  TO WLTAST-AST-STATUS.
017600     WRITE TFSWASST-REC FROM WLTAST-RECORD.
017700     CLOSE TFSWASST.
017800 A099-BUILD-MASTER-DATA-EX.
017900     EXIT.
017910*----------------------------------------------------------------*
017920 D100-POST-LEDGER-PAIR.
017930*----------------------------------------------------------------*
017940*    MIRRORS WLTPOST D300-POST-LEDGER-PAIR - WRITES ONE DEBIT AND
017950*    ONE CREDIT ROW SO WLTGBAL/WLTGLDG HAVE SOMETHING REAL TO
017960*    READ WHEN THIS DESK TEST CALLS THEM DIRECTLY.
017970     OPEN EXTEND TFSWLEDG.
017980     IF  WK-C-LDG-FILE-STATUS NOT = "00"
017990         DISPLAY "WLTTEST - OPEN FILE ERROR - TFSWLEDG"
018000         DISPLAY "FILE STATUS IS " WK-C-LDG-FILE-STATUS
018005         MOVE 16 TO RETURN-CODE
018006         STOP RUN
018007     END-IF.
018008     ADD 1 TO WK-N-NEXT-LDG-ID.
018009     INITIALIZE WLTLDG-RECORD.
018010     MOVE WK-N-NEXT-LDG-ID        TO WLTLDG-LDG-ID.
018011     MOVE WK-N-POST-TXN-ID        TO WLTLDG-LDG-TXN-ID.
018012     MOVE WK-N-POST-CREDIT-WALLET TO WLTLDG-LDG-WALLET-ID.
018013     MOVE WK-N-POST-AMOUNT        TO WLTLDG-LDG-AMOUNT.
018014     MOVE WK-N-RUN-NO             TO WLTLDG-LDG-POST-RUN-NO.
018015     WRITE TFSWLEDG-REC FROM WLTLDG-RECORD.
018016     ADD 1 TO WK-N-NEXT-LDG-ID.
018017     INITIALIZE WLTLDG-RECORD.
018018     MOVE WK-N-NEXT-LDG-ID        TO WLTLDG-LDG-ID.
018019     MOVE WK-N-POST-TXN-ID        TO WLTLDG-LDG-TXN-ID.
018020     MOVE WK-N-POST-DEBIT-WALLET  TO WLTLDG-LDG-WALLET-ID.
018021     COMPUTE WLTLDG-LDG-AMOUNT = 0 - WK-N-POST-AMOUNT.
018022     MOVE WK-N-RUN-NO             TO WLTLDG-LDG-POST-RUN-NO.
018023     WRITE TFSWLEDG-REC FROM WLTLDG-RECORD.
018024     CLOSE TFSWLEDG.
018025 D199-POST-LEDGER-PAIR-EX.
018026     EXIT.
018027*----------------------------------------------------------------*
018100 B100-CHECK-TOPUP.
018200*----------------------------------------------------------------*
018300     MOVE "TOPUP 500 POSTS A BALANCED PAIR" TO WK-C-CHECK-LABEL.
018400     SET WK-C-VWAL-MODE-RESOLVE TO TRUE.
018500     MOVE WK-N-TREASURY-ACT-ID  TO WK-C-VWAL-I-ACT-ID.
018600     MOVE WK-N-ASSET-ID         TO WK-C-VWAL-I-AST-ID.
018700     CALL "WLTVWAL" USING WK-C-VWAL-RECORD.
018800     MOVE WK-C-VWAL-O-WALLET-ID TO WK-N-TREASURY-WALLET-ID.
018900     SET WK-C-VWAL-MODE-RESOLVE TO TRUE.
019000     MOVE WK-N-USER-ACT-ID      TO WK-C-VWAL-I-ACT-ID.
019100     MOVE WK-N-ASSET-ID         TO WK-C-VWAL-I-AST-ID.
019200     CALL "WLTVWAL" USING WK-C-VWAL-RECORD.
019300     MOVE WK-C-VWAL-O-WALLET-ID TO WK-N-USER-WALLET-ID.
019400     SET WK-C-XIDM-MODE-FIND-OR-INS TO TRUE.
019500     MOVE "TEST-TOPUP-0001"     TO WK-C-XIDM-I-IDEM-KEY.
019600     MOVE "topup     "          TO WK-C-XIDM-I-TXN-TYPE.
019700     MOVE "DESK TEST TOPUP"     TO WK-C-XIDM-I-TXN-DESC.
019800     CALL "WLTXIDM" USING WK-C-XIDM-RECORD.
019810     MOVE WK-C-XIDM-O-TXN-ID      TO WK-N-POST-TXN-ID.
019820     MOVE 500                     TO WK-N-POST-AMOUNT.
019830     MOVE WK-N-USER-WALLET-ID     TO WK-N-POST-CREDIT-WALLET.
019840     MOVE WK-N-TREASURY-WALLET-ID TO WK-N-POST-DEBIT-WALLET.
019850     PERFORM D100-POST-LEDGER-PAIR
019860        THRU D199-POST-LEDGER-PAIR-EX.
019900     MOVE WK-N-USER-WALLET-ID   TO WK-C-GBAL-I-WALLET-ID.
020000     CALL "WLTGBAL" USING WK-C-GBAL-RECORD.
020100     PERFORM C100-ASSERT-NOT-REPLAY
020200        THRU C199-ASSERT-NOT-REPLAY-EX.
020300 B199-CHECK-TOPUP-EX.
020400     EXIT.
020500*----------------------------------------------------------------*
020600 B200-CHECK-BONUS.
020700*----------------------------------------------------------------*
020800     MOVE "BONUS 250 CREDITS THE USER WALLET" TO WK-C-CHECK-LABEL.
020900     SET WK-C-XIDM-MODE-FIND-OR-INS TO TRUE.
021000     MOVE "TEST-BONUS-0001"     TO WK-C-XIDM-I-IDEM-KEY.
021100     MOVE "bonus     "          TO WK-C-XIDM-I-TXN-TYPE.
021200     MOVE "DESK TEST BONUS"     TO WK-C-XIDM-I-TXN-DESC.
021300     CALL "WLTXIDM" USING WK-C-XIDM-RECORD.
021310     MOVE WK-C-XIDM-O-TXN-ID      TO WK-N-POST-TXN-ID.
021320     MOVE 250                     TO WK-N-POST-AMOUNT.
021330     MOVE WK-N-USER-WALLET-ID     TO WK-N-POST-CREDIT-WALLET.
021340     MOVE WK-N-TREASURY-WALLET-ID TO WK-N-POST-DEBIT-WALLET.
021350     PERFORM D100-POST-LEDGER-PAIR
021360        THRU D199-POST-LEDGER-PAIR-EX.
021400     PERFORM C100-ASSERT-NOT-REPLAY
021500        THRU C199-ASSERT-NOT-REPLAY-EX.
021600 B299-CHECK-BONUS-EX.
021700     EXIT.
021800*----------------------------------------------------------------*
021900 B300-CHECK-SPEND-OK.
022000*----------------------------------------------------------------*
022100     MOVE "SPEND 100 AGAINST A FUNDED WALLET" TO WK-C-CHECK-LABEL.
022200     SET WK-C-VWAL-MODE-RESOLVE TO TRUE.
022300     MOVE WK-N-REVENUE-ACT-ID   TO WK-C-VWAL-I-ACT-ID.
022400     MOVE WK-N-ASSET-ID         TO WK-C-VWAL-I-AST-ID.
022500     CALL "WLTVWAL" USING WK-C-VWAL-RECORD.
022600     MOVE WK-C-VWAL-O-WALLET-ID TO WK-N-REVENUE-WALLET-ID.
022700     SET WK-C-VWAL-MODE-LOCK-PAIR TO TRUE.
022800     MOVE WK-N-USER-WALLET-ID     TO WK-C-VWAL-I-WALLET-A.
022900     MOVE WK-N-REVENUE-WALLET-ID  TO WK-C-VWAL-I-WALLET-B.
023000     CALL "WLTVWAL" USING WK-C-VWAL-RECORD.
023100     MOVE WK-N-USER-WALLET-ID   TO WK-C-GBAL-I-WALLET-ID.
023200     CALL "WLTGBAL" USING WK-C-GBAL-RECORD.
023300     SET WK-C-XIDM-MODE-FIND-OR-INS TO TRUE.
023400     MOVE "TEST-SPEND-0001"     TO WK-C-XIDM-I-IDEM-KEY.
023500     MOVE "spend     "          TO WK-C-XIDM-I-TXN-TYPE.
023600     MOVE "DESK TEST SPEND"     TO WK-C-XIDM-I-TXN-DESC.
023700     CALL "WLTXIDM" USING WK-C-XIDM-RECORD.
023710     MOVE WK-C-XIDM-O-TXN-ID      TO WK-N-POST-TXN-ID.
023720     MOVE 100                     TO WK-N-POST-AMOUNT.
023730     MOVE WK-N-REVENUE-WALLET-ID  TO WK-N-POST-CREDIT-WALLET.
023740     MOVE WK-N-USER-WALLET-ID     TO WK-N-POST-DEBIT-WALLET.
023750     PERFORM D100-POST-LEDGER-PAIR
023760        THRU D199-POST-LEDGER-PAIR-EX.
023800     PERFORM C100-ASSERT-NOT-REPLAY
023900        THRU C199-ASSERT-NOT-REPLAY-EX.
024000 B399-CHECK-SPEND-OK-EX.
024100     EXIT.
024200*----------------------------------------------------------------*
024300 B400-CHECK-SPEND-INSUFFICIENT.
024400*----------------------------------------------------------------*
024500     MOVE "SPEND 999999 REJECTS - INSUFFICIENT FUNDS"
024600                                TO WK-C-CHECK-LABEL.
024700     MOVE WK-N-USER-WALLET-ID   TO WK-C-GBAL-I-WALLET-ID.
024800     CALL "WLTGBAL" USING WK-C-GBAL-RECORD.
024900     ADD 1 TO WK-N-CHECK-COUNT.
025000     IF  WK-C-GBAL-O-BALANCE < 999999
025100         MOVE "PASS" TO WK-C-RESULT-TAG
025200         MOVE WK-C-CHECK-LABEL TO WK-C-RESULT-TEXT
025300     ELSE
025400         MOVE "FAIL" TO WK-C-RESULT-TAG
025500         MOVE WK-C-CHECK-LABEL TO WK-C-RESULT-TEXT
025600         ADD 1 TO WK-N-FAIL-COUNT
025700     END-IF.
025800     DISPLAY WK-C-RESULT-LINE.
025900 B499-CHECK-SPEND-INSUFFICIENT-EX.
026000     EXIT.
026100*----------------------------------------------------------------*
026200 B500-CHECK-IDEMPOTENT-REPLAY.
026300*----------------------------------------------------------------*
026400     MOVE "REPLAY OF TEST-TOPUP-0001 IS FLAGGED REPLAY"
026500                                TO WK-C-CHECK-LABEL.
026600     SET WK-C-XIDM-MODE-FIND-OR-INS TO TRUE.
026700     MOVE "TEST-TOPUP-0001"     TO WK-C-XIDM-I-IDEM-KEY.
026800     MOVE "topup     "          TO WK-C-XIDM-I-TXN-TYPE.
026900     MOVE "DESK TEST TOPUP"     TO WK-C-XIDM-I-TXN-DESC.
027000     CALL "WLTXIDM" USING WK-C-XIDM-RECORD.
027100     ADD 1 TO WK-N-CHECK-COUNT.
027200     IF  WK-C-XIDM-IS-REPLAY
027300         MOVE "PASS" TO WK-C-RESULT-TAG
027400         MOVE WK-C-CHECK-LABEL TO WK-C-RESULT-TEXT
027500     ELSE
027600         MOVE "FAIL" TO WK-C-RESULT-TAG
027700         MOVE WK-C-CHECK-LABEL TO WK-C-RESULT-TEXT
027800         ADD 1 TO WK-N-FAIL-COUNT
027900     END-IF.
028000     DISPLAY WK-C-RESULT-LINE.
028100 B599-CHECK-IDEMPOTENT-REPLAY-EX.
028200     EXIT.
028210*----------------------------------------------------------------*
028220 B600-CHECK-LEDGER-HISTORY.
028230*----------------------------------------------------------------*
028240     MOVE "GETLEDGER RETURNS THE THREE POSTED ENTRIES"
028250                                TO WK-C-CHECK-LABEL.
028260     INITIALIZE WK-C-GLDG-RECORD.
028270     MOVE WK-N-USER-WALLET-ID  TO WK-C-GLDG-I-WALLET-ID.
028280     MOVE 1                    TO WK-C-GLDG-I-PAGE.
028290     MOVE 20                   TO WK-C-GLDG-I-PAGE-SIZE.
028300     CALL "WLTGLDG" USING WK-C-GLDG-RECORD.
028310     ADD 1 TO WK-N-CHECK-COUNT.
028320     IF  WK-C-GLDG-O-TOTAL-COUNT = 3
028330         MOVE "PASS" TO WK-C-RESULT-TAG
028340         MOVE WK-C-CHECK-LABEL TO WK-C-RESULT-TEXT
028350     ELSE
028360         MOVE "FAIL" TO WK-C-RESULT-TAG
028370         MOVE WK-C-CHECK-LABEL TO WK-C-RESULT-TEXT
028380         ADD 1 TO WK-N-FAIL-COUNT
028390     END-IF.
028400     DISPLAY WK-C-RESULT-LINE.
028410 B699-CHECK-LEDGER-HISTORY-EX.
028420     EXIT.
028430*----------------------------------------------------------------*
028440 C100-ASSERT-NOT-REPLAY.
028500*----------------------------------------------------------------*
028600     ADD 1 TO WK-N-CHECK-COUNT.
028700     IF  WK-C-XIDM-IS-NEW
028800         MOVE "PASS" TO WK-C-RESULT-TAG
028900         MOVE WK-C-CHECK-LABEL TO WK-C-RESULT-TEXT
029000     ELSE
029100         MOVE "FAIL" TO WK-C-RESULT-TAG
029200         MOVE WK-C-CHECK-LABEL TO WK-C-RESULT-TEXT
029300         ADD 1 TO WK-N-FAIL-COUNT
029310         DISPLAY "WLTTEST - FAILED CHECK - "
029320                 WK-C-RESULT-TEXT-SHORT
029400     END-IF.
029500     DISPLAY WK-C-RESULT-LINE.
029600 C199-ASSERT-NOT-REPLAY-EX.
029700     EXIT.
029800*----------------------------------------------------------------*
029900 Y100-WRITE-TOTALS.
030000*----------------------------------------------------------------*
030100     DISPLAY "WLTTEST - CHECKS RUN  : " WK-N-CHECK-COUNT.
030200     DISPLAY "WLTTEST - CHECKS FAILED: " WK-N-FAIL-COUNT.
030300 Y199-WRITE-TOTALS-EX.
030400     EXIT.
030500*
030600****************************************************************
030700**************** END OF PROGRAM SOURCE - WLTTEST ****************
030800****************************************************************
