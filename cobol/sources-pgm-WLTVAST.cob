000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WLTVAST.
000300 AUTHOR.         RSOMCHAI.
000400 INSTALLATION.   CASH MANAGEMENT SYSTEMS - WALLET DESK.
000500 DATE-WRITTEN.   02 NOV 1989.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000800                 IS NOT TO BE COPIED OR USED OUTSIDE THE BANK
000900                 WITHOUT WRITTEN AUTHORITY.
001000*
001100*DESCRIPTION :  THIS ROUTINE VALIDATES AN ASSET TYPE AGAINST THE
001200*               WALLET LEDGER ASSET TYPE MASTER, TFSWASST, BY
001300*               AST-ID.  THE MASTER IS SMALL AND IS LOADED INTO
001400*               A TABLE ON THE FIRST CALL OF THE RUN AND
001500*               SEARCHED WITH SEARCH ALL ON SUBSEQUENT CALLS.
001600*               COPIED FROM WLTVACT - SEE THAT PROGRAM FOR THE
001700*               ACCOUNT-SIDE EQUIVALENT.
001800*
001900*================================================================
002000* CHANGE LOG
002100*================================================================
002200*  WLT0003 - RSOMCHAI - 02/11/1989 - INITIAL VERSION.             *
002300*  WLT0010 - TNGKAHM  - 19/09/1993 - CORRECT SEARCH ALL - TABLE   *
002400*                       MUST BE LOADED IN ASCENDING AST-ID ORDER  *
002500*                       FOR THE BINARY SEARCH TO WORK.  TABLE IS  *
002510*                       NOW BUBBLE-SORTED INTO ASCENDING AST-ID   *
002520*                       ORDER AFTER LOAD, BEFORE ANY SEARCH ALL.  *
002600*  Y2K0004 - TNGKAHM  - 29/12/1998 - YEAR 2000 READINESS REVIEW - *
002700*                       NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,   *
002800*                       NO CHANGE REQUIRED.                      *
002900*  WLT0022 - PSUBRAM  - 03/07/2002 - RAISE WK-N-AST-TABLE-MAX     *
003000*                       FROM 50 TO 200 ENTRIES - NEW PROMO ASSET  *
003100*                       TYPES OUTGREW THE ORIGINAL SIZING.        *
003200*  WLT0049 - ACNDUS   - 11/03/2014 - CODE REVIEW - BANNER         *
003300*                       COMMENTS ALIGNED, NO LOGIC CHANGE.        *
003350*  WLT0062 - PSUBRAM  - 06/05/2015 - OPS REQUESTED THE AST-ID AND *
003360*                       LAST ASSET CODE LOADED BE ECHOED TO THE   *
003370*                       JOB LOG, TO MATCH THE WLTVACT TRIAGE      *
003380*                       DIAGNOSTICS ADDED THE SAME WEEK.          *
003385*  WLT0072 - PSUBRAM  - 10/08/2015 - AUDIT REQUEST TFS-4502 - THE *
003386*                       AST-STATUS BYTE ADDED BY WLT0047 WAS      *
003387*                       BEING LOADED INTO THE TABLE AND NEVER     *
003388*                       TESTED - A RETIRED ASSET TYPE COULD      *
003389*                       STILL BE POSTED TO.  B000-MAIN-PROCESSING*
003391*                       NOW TREATS A RETIRED ASSET TYPE AS        *
003392*                       NOT-ON-FILE (WLT0914) SO WLTPOST REJECTS  *
003393*                       IT THE SAME WAY AS A MISSING ASSET TYPE.  *
003394*  WLT0077 - ACNDUS   - 24/08/2015 - STANDARDS REVIEW - MOVED     *
003395*                       WK-N-AST-TABLE-MAX TO A STANDALONE        *
003396*                       77-LEVEL - IT IS A FIXED TABLE SIZE, NOT  *
003397*                       A FIELD THE PROGRAM EVER MOVES AS PART OF *
003398*                       THE WK-N-WORK-AREA GROUP.                 *
003400*----------------------------------------------------------------*
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004100                  C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TFSWASST ASSIGN TO DATABASE-TFSWASST
004600            ORGANIZATION IS SEQUENTIAL
004700            ACCESS MODE  IS SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  TFSWASST
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS TFSWASST-REC.
005500 01  TFSWASST-REC.
005600     COPY DDS-ALL-FORMATS OF TFSWASST.
005700 01  TFSWASST-REC-1.
005800     COPY WLTAST.
005900
006000 WORKING-STORAGE SECTION.
006100 01  FILLER                  PIC X(24) VALUE
006200         "** PROGRAM WLTVAST   **".
006310
006320 77  WK-N-AST-TABLE-MAX       PIC 9(05) COMP VALUE 200.
006330
006400 01  WK-C-SWITCHES.
006500     05  WK-C-FIRST-TIME-SW      PIC X(01) VALUE "Y".
006600         88  WK-C-FIRST-TIME         VALUE "Y".
006700
006800 01  WK-N-WORK-AREA.
006900     05  WK-N-AST-COUNT           PIC 9(05) COMP VALUE ZERO.
007050     05  WK-N-IDX                 PIC 9(05) COMP VALUE ZERO.
007060     05  WK-N-IDX2                PIC 9(05) COMP VALUE ZERO.
007070     05  WK-C-SORT-SWAPPED-SW     PIC X(01) VALUE "N".
007080         88  WK-C-SORT-SWAPPED        VALUE "Y".
007100
007200 01  WK-T-AST-TABLE.
007300     05  WK-T-AST-ENTRY OCCURS 200 TIMES
007400             ASCENDING KEY IS WK-T-AST-ID
007500             INDEXED BY WK-T-AST-IDX.
007600         10  WK-T-AST-ID              PIC 9(09).
007700         10  WK-T-AST-NAME            PIC X(40).
007800         10  WK-T-AST-CODE            PIC X(10).
007900         10  WK-T-AST-DECIMALS        PIC 9(02).
008000         10  WK-T-AST-STATUS          PIC X(01).
008050
008060 01  WK-T-SWAP-ENTRY.
008070     05  WK-T-SWAP-AST-ID         PIC 9(09).
008080     05  WK-T-SWAP-AST-NAME       PIC X(40).
008090     05  WK-T-SWAP-AST-CODE       PIC X(10).
008100     05  WK-T-SWAP-AST-DECIMALS   PIC 9(02).
008110     05  WK-T-SWAP-AST-STATUS     PIC X(01).
008120
008130 01  WK-C-AST-ID-DISPLAY          PIC X(09).
008140 01  WK-N-AST-ID-DISPLAY REDEFINES WK-C-AST-ID-DISPLAY
008142                                  PIC 9(09).
008150
008160 01  WK-C-AST-CODE-BUFFER         PIC X(10).
008170 01  WK-C-AST-CODE-BUFFER-ALT REDEFINES WK-C-AST-CODE-BUFFER.
008172     05  WK-C-AST-CODE-SHORT      PIC X(04).
008174     05  WK-C-AST-CODE-REST       PIC X(06).
008200* ------------------- PROGRAM WORKING STORAGE --------------------
008300 01  WK-C-COMMON.
008400     COPY WLTCMWS.
008500
008600 LINKAGE SECTION.
008700*****************
008800     COPY VAST.
008900
009000 PROCEDURE DIVISION USING WK-C-VAST-RECORD.
009100*****************************************
009200 MAIN-MODULE.
009300     IF  WK-C-FIRST-TIME
009400         PERFORM A000-LOAD-ASSET-TABLE
009500            THRU A099-LOAD-ASSET-TABLE-EX
009600         MOVE "N" TO WK-C-FIRST-TIME-SW
009700     END-IF.
009800     PERFORM B000-MAIN-PROCESSING
009900        THRU B099-MAIN-PROCESSING-EX.
010000     EXIT PROGRAM.
010100*----------------------------------------------------------------*
010200 A000-LOAD-ASSET-TABLE.
010300*----------------------------------------------------------------*
010400     MOVE ZERO TO WK-N-AST-COUNT.
010500     OPEN INPUT TFSWASST.
010600     IF  NOT WK-C-SUCCESSFUL
010700         DISPLAY "WLTVAST - OPEN FILE ERROR - TFSWASST"
010800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900         GO TO Y900-ABNORMAL-TERMINATION
011000     END-IF.
011100     PERFORM A100-READ-ASSET
011200        THRU A199-READ-ASSET-EX
011300        UNTIL WK-C-END-OF-FILE
011400        OR WK-N-AST-COUNT >= WK-N-AST-TABLE-MAX.
011500     CLOSE TFSWASST.
011550     PERFORM A150-SORT-ASSET-TABLE
011560        THRU A159-SORT-ASSET-TABLE-EX.
011570     IF  WK-N-AST-COUNT > ZERO
011580         MOVE WK-T-AST-CODE(WK-N-AST-COUNT) TO WK-C-AST-CODE-BUFFER
011590         DISPLAY "WLTVAST - ASSET TABLE LOADED, LAST CODE - "
011595                 WK-C-AST-CODE-SHORT
011597     END-IF.
011600 A099-LOAD-ASSET-TABLE-EX.
011700     EXIT.
011710*----------------------------------------------------------------*
011720 A150-SORT-ASSET-TABLE.
011730*----------------------------------------------------------------*
011740     MOVE "Y" TO WK-C-SORT-SWAPPED-SW.
011750     PERFORM A160-SORT-ONE-PASS
011760        THRU A169-SORT-ONE-PASS-EX
011770        UNTIL NOT WK-C-SORT-SWAPPED.
011780 A159-SORT-ASSET-TABLE-EX.
011790     EXIT.
011800*----------------------------------------------------------------*
011810 A160-SORT-ONE-PASS.
011820*----------------------------------------------------------------*
011830     MOVE "N" TO WK-C-SORT-SWAPPED-SW.
011840     PERFORM A170-COMPARE-ADJACENT
011850        THRU A179-COMPARE-ADJACENT-EX
011860        VARYING WK-N-IDX FROM 1 BY 1
011870        UNTIL WK-N-IDX >= WK-N-AST-COUNT.
011880 A169-SORT-ONE-PASS-EX.
011890     EXIT.
011900*----------------------------------------------------------------*
011910 A170-COMPARE-ADJACENT.
011920*----------------------------------------------------------------*
011930     COMPUTE WK-N-IDX2 = WK-N-IDX + 1.
011940     IF  WK-T-AST-ID(WK-N-IDX) > WK-T-AST-ID(WK-N-IDX2)
011950         MOVE WK-T-AST-ENTRY(WK-N-IDX)  TO WK-T-SWAP-ENTRY
011960         MOVE WK-T-AST-ENTRY(WK-N-IDX2) TO WK-T-AST-ENTRY(WK-N-IDX)
011970         MOVE WK-T-SWAP-ENTRY           TO WK-T-AST-ENTRY(WK-N-IDX2)
011980         MOVE "Y" TO WK-C-SORT-SWAPPED-SW
011990     END-IF.
011995 A179-COMPARE-ADJACENT-EX.
011996     EXIT.
011997*----------------------------------------------------------------*
011998 A100-READ-ASSET.
011999*----------------------------------------------------------------*
012100     READ TFSWASST.
012200     IF  WK-C-END-OF-FILE
012300         GO TO A199-READ-ASSET-EX
012400     END-IF.
012500     IF  NOT WK-C-SUCCESSFUL
012600         DISPLAY "WLTVAST - READ FILE ERROR - TFSWASST"
012700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012800         GO TO Y900-ABNORMAL-TERMINATION
012900     END-IF.
013000     ADD 1 TO WK-N-AST-COUNT.
013100     MOVE WLTAST-AST-ID       TO WK-T-AST-ID(WK-N-AST-COUNT).
013200     MOVE WLTAST-AST-NAME     TO WK-T-AST-NAME(WK-N-AST-COUNT).
013300     MOVE WLTAST-AST-CODE     TO WK-T-AST-CODE(WK-N-AST-COUNT).
013400     MOVE WLTAST-AST-DECIMALS TO WK-T-AST-DECIMALS(WK-N-AST-COUNT).
013500     MOVE WLTAST-AST-STATUS   TO WK-T-AST-STATUS(WK-N-AST-COUNT).
013600 A199-READ-ASSET-EX.
013700     EXIT.
013800*----------------------------------------------------------------*
013900 B000-MAIN-PROCESSING.
014000*----------------------------------------------------------------*
014100     MOVE "N"    TO WK-C-VAST-O-FOUND.
014200     MOVE ZERO   TO WK-C-VAST-O-AST-ID WK-C-VAST-O-AST-DECIMALS.
014300     MOVE SPACES TO WK-C-VAST-O-AST-NAME WK-C-VAST-O-AST-CODE.
014400     MOVE SPACES TO WK-C-VAST-ERROR-CD.
014500     SET WK-T-AST-IDX TO 1.
014600     SEARCH ALL WK-T-AST-ENTRY
014700         AT END
014800             MOVE "N"       TO WK-C-VAST-O-FOUND
014900             MOVE "WLT0902" TO WK-C-VAST-ERROR-CD
014910             MOVE WK-C-VAST-I-AST-ID TO WK-N-AST-ID-DISPLAY
014920             DISPLAY "WLTVAST - ASSET TYPE NOT ON FILE - "
014930                     WK-C-AST-ID-DISPLAY
015000         WHEN WK-T-AST-ID(WK-T-AST-IDX) = WK-C-VAST-I-AST-ID
015100             MOVE "Y" TO WK-C-VAST-O-FOUND
015200             MOVE WK-T-AST-ID(WK-T-AST-IDX)
015300                        TO WK-C-VAST-O-AST-ID
015400             MOVE WK-T-AST-NAME(WK-T-AST-IDX)
015500                        TO WK-C-VAST-O-AST-NAME
015600             MOVE WK-T-AST-CODE(WK-T-AST-IDX)
015700                        TO WK-C-VAST-O-AST-CODE
015800             MOVE WK-T-AST-DECIMALS(WK-T-AST-IDX)
015900                        TO WK-C-VAST-O-AST-DECIMALS
015910             IF  WK-T-AST-STATUS(WK-T-AST-IDX) = "R"
015920                 MOVE "N"       TO WK-C-VAST-O-FOUND
015930                 MOVE "WLT0914" TO WK-C-VAST-ERROR-CD
015940                 MOVE WK-C-VAST-I-AST-ID TO WK-N-AST-ID-DISPLAY
015950                 DISPLAY "WLTVAST - ASSET TYPE IS RETIRED - "
015960                         WK-C-AST-ID-DISPLAY
015970             END-IF
016000     END-SEARCH.
016100 B099-MAIN-PROCESSING-EX.
016200     EXIT.
016300*----------------------------------------------------------------*
016400 Y900-ABNORMAL-TERMINATION.
016500*----------------------------------------------------------------*
016600     EXIT PROGRAM.
016700*
016800****************************************************************
016900**************** END OF PROGRAM SOURCE - WLTVAST ****************
017000****************************************************************
