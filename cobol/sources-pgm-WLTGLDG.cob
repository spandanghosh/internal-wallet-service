000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WLTGLDG.
000300 AUTHOR.         RSOMCHAI.
000400 INSTALLATION.   CASH MANAGEMENT SYSTEMS - WALLET DESK.
000500 DATE-WRITTEN.   02 NOV 1989.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000800                 IS NOT TO BE COPIED OR USED OUTSIDE THE BANK
000900                 WITHOUT WRITTEN AUTHORITY.
001000*
001100*DESCRIPTION :  RETURNS ONE PAGE OF A WALLET'S LEDGER HISTORY,
001200*               NEWEST-FIRST (DESCENDING LDG-ID, SINCE TFSWLEDG
001300*               IS APPEND-ONLY AND LDG-ID INCREASES IN WRITE
001400*               ORDER).  PAGE DEFAULTS TO 1 IF LESS THAN 1;
001500*               PAGE-SIZE DEFAULTS TO 20 IF LESS THAN 1 AND IS
001600*               CAPPED AT 100.  THE MATCHING ROWS ARE COLLECTED
001700*               INTO A WORK TABLE IN FILE (OLDEST-FIRST) ORDER
001800*               AND THE REQUESTED PAGE IS PICKED OFF THE TABLE
001900*               IN REVERSE.
002000*
002100*================================================================
002200* CHANGE LOG
002300*================================================================
002400*  WLT0007 - RSOMCHAI - 02/11/1989 - INITIAL VERSION - NO PAGING, *
002500*                       RETURNED THE WHOLE WALLET HISTORY.        *
002600*  Y2K0008 - TNGKAHM  - 29/12/1998 - YEAR 2000 READINESS REVIEW - *
002700*                       NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,   *
002800*                       NO CHANGE REQUIRED.                      *
002900*  WLT0041 - PSUBRAM  - 14/08/2006 - ADD PAGE/PAGE-SIZE CLAMPING  *
003000*                       AND THE REVERSE-ORDER PICK-OFF - THE      *
003100*                       STATEMENT PRINT WAS TIMING OUT ON WALLETS *
003200*                       WITH SEVERAL THOUSAND ENTRIES.            *
003250*  WLT0066 - PSUBRAM  - 06/05/2015 - ECHO WALLET-ID AND CLAMPED    *
003260*                       PAGE/PAGE-SIZE TO THE JOB LOG, SAME        *
003270*                       TRIAGE REQUEST AS THE OTHER WALLET         *
003280*                       MODULES.                                  *
003300*----------------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004000                  C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TFSWLEDG ASSIGN TO DATABASE-TFSWLEDG
004500            ORGANIZATION IS SEQUENTIAL
004600            ACCESS MODE  IS SEQUENTIAL
004700            FILE STATUS  IS WK-C-FILE-STATUS.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  TFSWLEDG
005200     LABEL RECORDS ARE OMITTED
005300     DATA RECORD IS TFSWLEDG-REC.
005400 01  TFSWLEDG-REC.
005500     COPY DDS-ALL-FORMATS OF TFSWLEDG.
005600 01  TFSWLEDG-REC-1.
005700     COPY WLTLDG.
005800
005900 WORKING-STORAGE SECTION.
006000 01  FILLER                  PIC X(24) VALUE
006100         "** PROGRAM WLTGLDG   **".
006200
006300 01  WK-N-WORK-AREA.
006400     05  WK-N-SCAN-COUNT          PIC 9(09) COMP VALUE ZERO.
006500     05  WK-N-SCAN-TABLE-MAX      PIC 9(09) COMP VALUE 5000.
006600     05  WK-N-FIRST-NEWEST-RANK   PIC 9(09) COMP.
006700     05  WK-N-LAST-NEWEST-RANK    PIC 9(09) COMP.
006800     05  WK-N-RANK                PIC 9(09) COMP.
006900     05  WK-N-ASC-IDX             PIC 9(09) COMP.
007000     05  WK-N-OUT-IDX             PIC 9(05) COMP.
007100
007200 01  WK-T-SCAN-TABLE.
007300     05  WK-T-SCAN-ENTRY OCCURS 5000 TIMES
007400             INDEXED BY WK-T-SCAN-IDX.
007500         10  WK-T-SCAN-LDG-ID         PIC 9(09).
007600         10  WK-T-SCAN-TXN-ID         PIC 9(09).
007700         10  WK-T-SCAN-AMOUNT         PIC S9(15) COMP-3.
007705
007710 01  WK-C-WALLET-ID-DISPLAY       PIC X(09).
007720 01  WK-N-WALLET-ID-DISPLAY REDEFINES WK-C-WALLET-ID-DISPLAY
007722                                  PIC 9(09).
007730
007740 01  WK-C-PAGE-PARMS-DISPLAY.
007750     05  WK-C-PAGE-NO-DISPLAY     PIC X(05).
007760     05  WK-C-PAGE-SIZE-DISPLAY   PIC X(05).
007770 01  WK-N-PAGE-PARMS-DISPLAY REDEFINES WK-C-PAGE-PARMS-DISPLAY.
007780     05  WK-N-PAGE-NO-DISPLAY     PIC 9(05).
007790     05  WK-N-PAGE-SIZE-DISPLAY   PIC 9(05).
007900* ------------------- PROGRAM WORKING STORAGE --------------------
008000 01  WK-C-COMMON.
008100     COPY WLTCMWS.
008200
008300 LINKAGE SECTION.
008400*****************
008500     COPY GLDG.
008600
008700 PROCEDURE DIVISION USING WK-C-GLDG-RECORD.
008800*****************************************
008900 MAIN-MODULE.
009000     PERFORM A100-CLAMP-PAGING
009100        THRU A199-CLAMP-PAGING-EX.
009200     PERFORM A200-SCAN-LEDGER
009300        THRU A299-SCAN-LEDGER-EX.
009400     PERFORM B000-PICK-OFF-PAGE
009500        THRU B099-PICK-OFF-PAGE-EX.
009600     EXIT PROGRAM.
009700*----------------------------------------------------------------*
009800 A100-CLAMP-PAGING.
009900*----------------------------------------------------------------*
010000     MOVE SPACES TO WK-C-GLDG-ERROR-CD.
010100     IF  WK-C-GLDG-I-PAGE < 1
010200         MOVE 1 TO WK-C-GLDG-O-PAGE
010300     ELSE
010400         MOVE WK-C-GLDG-I-PAGE TO WK-C-GLDG-O-PAGE
010500     END-IF.
010600     IF  WK-C-GLDG-I-PAGE-SIZE < 1
010700         MOVE 20 TO WK-C-GLDG-O-PAGE-SIZE
010800     ELSE
010900         IF  WK-C-GLDG-I-PAGE-SIZE > 100
011000             MOVE 100 TO WK-C-GLDG-O-PAGE-SIZE
011100         ELSE
011200             MOVE WK-C-GLDG-I-PAGE-SIZE TO WK-C-GLDG-O-PAGE-SIZE
011300         END-IF
011400     END-IF.
011410     MOVE WK-C-GLDG-I-WALLET-ID TO WK-N-WALLET-ID-DISPLAY.
011420     MOVE WK-C-GLDG-O-PAGE      TO WK-N-PAGE-NO-DISPLAY.
011430     MOVE WK-C-GLDG-O-PAGE-SIZE TO WK-N-PAGE-SIZE-DISPLAY.
011440     DISPLAY "WLTGLDG - WALLET " WK-C-WALLET-ID-DISPLAY
011450             " PAGE " WK-C-PAGE-NO-DISPLAY
011460             " SIZE " WK-C-PAGE-SIZE-DISPLAY.
011500 A199-CLAMP-PAGING-EX.
011600     EXIT.
011700*----------------------------------------------------------------*
011800 A200-SCAN-LEDGER.
011900*----------------------------------------------------------------*
012000     MOVE ZERO TO WK-N-SCAN-COUNT WK-C-GLDG-O-TOTAL-COUNT.
012100     OPEN INPUT TFSWLEDG.
012200     IF  WK-C-FILE-STATUS = "35"
012300         GO TO A299-SCAN-LEDGER-EX
012400     END-IF.
012500     IF  NOT WK-C-SUCCESSFUL
012600         DISPLAY "WLTGLDG - OPEN FILE ERROR - TFSWLEDG"
012700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012800         MOVE "WLT0911" TO WK-C-GLDG-ERROR-CD
012900         GO TO A299-SCAN-LEDGER-EX
013000     END-IF.
013100     PERFORM A210-READ-AND-COLLECT
013200        THRU A219-READ-AND-COLLECT-EX
013300        UNTIL WK-C-END-OF-FILE.
013400     CLOSE TFSWLEDG.
013500 A299-SCAN-LEDGER-EX.
013600     EXIT.
013700*----------------------------------------------------------------*
013800 A210-READ-AND-COLLECT.
013900*----------------------------------------------------------------*
014000     READ TFSWLEDG.
014100     IF  WK-C-END-OF-FILE
014200         GO TO A219-READ-AND-COLLECT-EX
014300     END-IF.
014400     IF  NOT WK-C-SUCCESSFUL
014500         DISPLAY "WLTGLDG - READ FILE ERROR - TFSWLEDG"
014600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014700         MOVE "WLT0912" TO WK-C-GLDG-ERROR-CD
014800         GO TO A219-READ-AND-COLLECT-EX
014900     END-IF.
015000     IF  WLTLDG-LDG-WALLET-ID = WK-C-GLDG-I-WALLET-ID
015100         ADD 1 TO WK-C-GLDG-O-TOTAL-COUNT
015200         IF  WK-N-SCAN-COUNT < WK-N-SCAN-TABLE-MAX
015300             ADD 1 TO WK-N-SCAN-COUNT
015400             MOVE WLTLDG-LDG-ID     TO
015500                     WK-T-SCAN-LDG-ID(WK-N-SCAN-COUNT)
015600             MOVE WLTLDG-LDG-TXN-ID TO
015700                     WK-T-SCAN-TXN-ID(WK-N-SCAN-COUNT)
015800             MOVE WLTLDG-LDG-AMOUNT TO
015900                     WK-T-SCAN-AMOUNT(WK-N-SCAN-COUNT)
016000         ELSE
016100             SET WK-C-TABLE-OVERFLOWED TO TRUE
016200         END-IF
016300     END-IF.
016400 A219-READ-AND-COLLECT-EX.
016500     EXIT.
016600*----------------------------------------------------------------*
016700 B000-PICK-OFF-PAGE.
016800*----------------------------------------------------------------*
016900     MOVE ZERO TO WK-C-GLDG-O-RETURNED-CNT WK-N-OUT-IDX.
017000     COMPUTE WK-N-FIRST-NEWEST-RANK =
017100             (WK-C-GLDG-O-PAGE - 1) * WK-C-GLDG-O-PAGE-SIZE + 1.
017200     COMPUTE WK-N-LAST-NEWEST-RANK =
017300             WK-N-FIRST-NEWEST-RANK + WK-C-GLDG-O-PAGE-SIZE - 1.
017400     IF  WK-N-LAST-NEWEST-RANK > WK-N-SCAN-COUNT
017500         MOVE WK-N-SCAN-COUNT TO WK-N-LAST-NEWEST-RANK
017600     END-IF.
017700     IF  WK-N-FIRST-NEWEST-RANK <= WK-N-SCAN-COUNT
017800         PERFORM B100-COPY-ENTRY
017900            THRU B199-COPY-ENTRY-EX
018000            VARYING WK-N-RANK FROM WK-N-FIRST-NEWEST-RANK BY 1
018100            UNTIL WK-N-RANK > WK-N-LAST-NEWEST-RANK
018200     END-IF.
018300 B099-PICK-OFF-PAGE-EX.
018400     EXIT.
018500*----------------------------------------------------------------*
018600 B100-COPY-ENTRY.
018700*----------------------------------------------------------------*
018800     COMPUTE WK-N-ASC-IDX = WK-N-SCAN-COUNT - WK-N-RANK + 1.
018900     ADD 1 TO WK-N-OUT-IDX.
019000     SET WK-C-GLDG-O-IDX TO WK-N-OUT-IDX.
019100     MOVE WK-T-SCAN-LDG-ID(WK-N-ASC-IDX)
019200             TO WK-C-GLDG-O-LDG-ID(WK-C-GLDG-O-IDX).
019300     MOVE WK-T-SCAN-TXN-ID(WK-N-ASC-IDX)
019400             TO WK-C-GLDG-O-LDG-TXN-ID(WK-C-GLDG-O-IDX).
019500     MOVE WK-T-SCAN-AMOUNT(WK-N-ASC-IDX)
019600             TO WK-C-GLDG-O-LDG-AMOUNT(WK-C-GLDG-O-IDX).
019700     ADD 1 TO WK-C-GLDG-O-RETURNED-CNT.
019800 B199-COPY-ENTRY-EX.
019900     EXIT.
020000*
020100****************************************************************
020200**************** END OF PROGRAM SOURCE - WLTGLDG ****************
020300****************************************************************
