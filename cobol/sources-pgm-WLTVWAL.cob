000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WLTVWAL.
000300 AUTHOR.         RSOMCHAI.
000400 INSTALLATION.   CASH MANAGEMENT SYSTEMS - WALLET DESK.
000500 DATE-WRITTEN.   02 NOV 1989.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000800                 IS NOT TO BE COPIED OR USED OUTSIDE THE BANK
000900                 WITHOUT WRITTEN AUTHORITY.
001000*
001100*DESCRIPTION :  MODE "R" RESOLVES THE WALLET FOR A GIVEN
001200*               (ACT-ID,AST-ID) PAIR AGAINST TFSWWLET, CREATING
001300*               IT ON FIRST REFERENCE IF IT DOES NOT YET EXIST.
001400*               MODE "L" TAKES TWO ALREADY-RESOLVED WALLET-IDS
001500*               AND RE-READS THEM IN ASCENDING ORDER - THE
001600*               DEADLOCK-AVOIDANCE LOCK STEP WLTPOST PERFORMS
001700*               BEFORE ANY BALANCE IS READ OR ENTRY IS WRITTEN.
001800*               TFSWWLET IS RELATIVE - RELATIVE RECORD NUMBER
001900*               EQUALS WAL-ID, SO "NEXT ID" IS SIMPLY THE
002000*               CURRENT HIGH-WATER MARK PLUS ONE.
002100*
002200*================================================================
002300* CHANGE LOG
002400*================================================================
002500*  WLT0004 - RSOMCHAI - 02/11/1989 - INITIAL VERSION - MODE "R"   *
002600*                       ONLY, FLAT FILE, NO AUTO-CREATE.          *
002700*  WLT0015 - RSOMCHAI - 19/04/1990 - ADD AUTO-CREATE ON MISS -    *
002800*                       PREVIOUSLY AN UNKNOWN PAIR WAS REJECTED   *
002900*                       AND OPERATIONS HAD TO PRE-SEED THE FILE.  *
003000*  Y2K0005 - TNGKAHM  - 29/12/1998 - YEAR 2000 READINESS REVIEW - *
003100*                       NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,   *
003200*                       NO CHANGE REQUIRED.                      *
003300*  WLT0031 - TNGKAHM  - 11/02/2002 - ADD MODE "L" - CASH          *
003400*                       MANAGEMENT DESK HIT A MUTUAL-WAIT BETWEEN *
003500*                       TWO OVERNIGHT RUNS POSTING TO THE SAME    *
003600*                       TWO WALLETS IN OPPOSITE ORDER.  LOCK BOTH *
003700*                       ASCENDING FROM NOW ON.                    *
003800*  WLT0037 - TNGKAHM  - 14/06/2002 - STAMP WAL-CREATE-RUN-NO ON   *
003900*                       NEW WALLETS FOR THE AUDIT DESK.           *
003950*  WLT0063 - PSUBRAM  - 06/05/2015 - ECHO THE LOCKED LOW/HIGH      *
003960*                       WALLET-ID PAIR AND ANY NEWLY-CREATED RRN  *
003970*                       TO THE JOB LOG, SAME TRIAGE REQUEST AS    *
003980*                       WLTVACT/WLTVAST THIS WEEK.                *
004000*----------------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004700                  C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TFSWWLET ASSIGN TO DATABASE-TFSWWLET
005200            ORGANIZATION IS RELATIVE
005300            ACCESS MODE  IS DYNAMIC
005400            RELATIVE KEY IS WK-N-WAL-RRN
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  TFSWWLET
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS TFSWWLET-REC.
006200 01  TFSWWLET-REC.
006300     COPY DDS-ALL-FORMATS OF TFSWWLET.
006400 01  TFSWWLET-REC-1.
006500     COPY WLTWAL.
006600
006700 WORKING-STORAGE SECTION.
006800 01  FILLER                  PIC X(24) VALUE
006900         "** PROGRAM WLTVWAL   **".
007000
007100 01  WK-C-SWITCHES.
007200     05  WK-C-FIRST-TIME-SW      PIC X(01) VALUE "Y".
007300         88  WK-C-FIRST-TIME         VALUE "Y".
007400     05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
007500         88  WK-C-PAIR-FOUND          VALUE "Y".
007600
007700 01  WK-N-WORK-AREA.
007800     05  WK-N-WAL-RRN             PIC 9(09) COMP.
007900     05  WK-N-WAL-COUNT           PIC 9(09) COMP VALUE ZERO.
008000     05  WK-N-WAL-TABLE-MAX       PIC 9(05) COMP VALUE 4000.
008100     05  WK-N-IDX                 PIC 9(05) COMP VALUE ZERO.
008200     05  WK-N-RUN-NO              PIC 9(07) COMP-3 VALUE 1.
008300
008400 01  WK-T-WAL-TABLE.
008500     05  WK-T-WAL-ENTRY OCCURS 4000 TIMES
008600             INDEXED BY WK-T-WAL-IDX.
008700         10  WK-T-WAL-ID              PIC 9(09).
008800         10  WK-T-WAL-ACT-ID          PIC 9(09).
008900         10  WK-T-WAL-AST-ID          PIC 9(09).
009000
009010 01  WK-C-LOCK-PAIR-DISPLAY.
009020     05  WK-C-LOCK-LOW-DISPLAY    PIC X(09).
009030     05  WK-C-LOCK-HIGH-DISPLAY   PIC X(09).
009040 01  WK-N-LOCK-PAIR-DISPLAY REDEFINES WK-C-LOCK-PAIR-DISPLAY.
009050     05  WK-N-LOCK-LOW-DISPLAY    PIC 9(09).
009060     05  WK-N-LOCK-HIGH-DISPLAY   PIC 9(09).
009070
009080 01  WK-C-WAL-RRN-BUFFER          PIC X(09).
009090 01  WK-N-WAL-RRN-BUFFER REDEFINES WK-C-WAL-RRN-BUFFER
009092                                  PIC 9(09).
009100* ------------------- PROGRAM WORKING STORAGE --------------------
009200 01  WK-C-COMMON.
009300     COPY WLTCMWS.
009400
009500 LINKAGE SECTION.
009600*****************
009700     COPY VWAL.
009800
009900 PROCEDURE DIVISION USING WK-C-VWAL-RECORD.
010000*****************************************
010100 MAIN-MODULE.
010200     IF  WK-C-FIRST-TIME
010300         PERFORM A000-OPEN-AND-LOAD-WALLETS
010400            THRU A099-OPEN-AND-LOAD-WALLETS-EX
010500         MOVE "N" TO WK-C-FIRST-TIME-SW
010600     END-IF.
010700     EVALUATE TRUE
010800         WHEN WK-C-VWAL-MODE-RESOLVE
010900             PERFORM B100-FIND-OR-CREATE-WALLET
011000                THRU B199-FIND-OR-CREATE-WALLET-EX
011100         WHEN WK-C-VWAL-MODE-LOCK-PAIR
011200             PERFORM C100-LOCK-WALLETS-ASCENDING
011300                THRU C199-LOCK-WALLETS-ASCENDING-EX
011400         WHEN OTHER
011500             MOVE "WLT0901" TO WK-C-VWAL-ERROR-CD
011600     END-EVALUATE.
011700     EXIT PROGRAM.
011800*----------------------------------------------------------------*
011900 A000-OPEN-AND-LOAD-WALLETS.
012000*----------------------------------------------------------------*
012100     MOVE ZERO TO WK-N-WAL-COUNT WK-N-WAL-RRN.
012200     OPEN I-O TFSWWLET.
012300     IF  WK-C-RECORD-NOT-FOUND OR WK-C-PERMANENT-ERROR
012400         IF  WK-C-FILE-STATUS = "35"
012500             OPEN OUTPUT TFSWWLET
012600             CLOSE TFSWWLET
012700             OPEN I-O TFSWWLET
012800         END-IF
012900     END-IF.
013000     IF  NOT WK-C-SUCCESSFUL
013100         DISPLAY "WLTVWAL - OPEN FILE ERROR - TFSWWLET"
013200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300         GO TO Y900-ABNORMAL-TERMINATION
013400     END-IF.
013500     PERFORM A100-READ-NEXT-WALLET
013600        THRU A199-READ-NEXT-WALLET-EX
013700        UNTIL WK-C-END-OF-FILE
013800        OR WK-N-WAL-COUNT >= WK-N-WAL-TABLE-MAX.
013900 A099-OPEN-AND-LOAD-WALLETS-EX.
014000     EXIT.
014100*----------------------------------------------------------------*
014200 A100-READ-NEXT-WALLET.
014300*----------------------------------------------------------------*
014400     READ TFSWWLET NEXT RECORD.
014500     IF  WK-C-END-OF-FILE
014600         GO TO A199-READ-NEXT-WALLET-EX
014700     END-IF.
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "WLTVWAL - READ FILE ERROR - TFSWWLET"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100         GO TO Y900-ABNORMAL-TERMINATION
015200     END-IF.
015300     ADD 1 TO WK-N-WAL-COUNT.
015400     MOVE WLTWAL-WAL-ID     TO WK-T-WAL-ID(WK-N-WAL-COUNT).
015500     MOVE WLTWAL-WAL-ACT-ID TO WK-T-WAL-ACT-ID(WK-N-WAL-COUNT).
015600     MOVE WLTWAL-WAL-AST-ID TO WK-T-WAL-AST-ID(WK-N-WAL-COUNT).
015700     IF  WLTWAL-WAL-ID > WK-N-WAL-RRN
015800         MOVE WLTWAL-WAL-ID TO WK-N-WAL-RRN
015900     END-IF.
016000 A199-READ-NEXT-WALLET-EX.
016100     EXIT.
016200*----------------------------------------------------------------*
016300 B100-FIND-OR-CREATE-WALLET.
016400*----------------------------------------------------------------*
016500     MOVE "N" TO WK-C-FOUND-SW.
016600     MOVE ZERO TO WK-C-VWAL-O-WALLET-ID.
016700     MOVE SPACES TO WK-C-VWAL-ERROR-CD.
016800     PERFORM B110-COMPARE-WALLET
016900        THRU B119-COMPARE-WALLET-EX
017000        VARYING WK-N-IDX FROM 1 BY 1
017100        UNTIL WK-N-IDX > WK-N-WAL-COUNT
017200        OR WK-C-PAIR-FOUND.
017300     IF  WK-C-PAIR-FOUND
017400         MOVE "N" TO WK-C-VWAL-O-CREATED-FLAG
017500     ELSE
017600         PERFORM B120-CREATE-WALLET
017700            THRU B129-CREATE-WALLET-EX
017800     END-IF.
017900 B199-FIND-OR-CREATE-WALLET-EX.
018000     EXIT.
018100*----------------------------------------------------------------*
018200 B110-COMPARE-WALLET.
018300*----------------------------------------------------------------*
018400     IF  WK-T-WAL-ACT-ID(WK-N-IDX) = WK-C-VWAL-I-ACT-ID
018500         AND WK-T-WAL-AST-ID(WK-N-IDX) = WK-C-VWAL-I-AST-ID
018600         MOVE "Y" TO WK-C-FOUND-SW
018700         MOVE WK-T-WAL-ID(WK-N-IDX) TO WK-C-VWAL-O-WALLET-ID
018800     END-IF.
018900 B119-COMPARE-WALLET-EX.
019000     EXIT.
019100*----------------------------------------------------------------*
019200 B120-CREATE-WALLET.
019300*----------------------------------------------------------------*
019400     ADD 1 TO WK-N-WAL-RRN.
019410     MOVE WK-N-WAL-RRN TO WK-N-WAL-RRN-BUFFER.
019420     DISPLAY "WLTVWAL - CREATING NEW WALLET RRN - "
019430             WK-C-WAL-RRN-BUFFER.
019500     INITIALIZE WLTWAL-RECORD.
019600     MOVE WK-N-WAL-RRN         TO WLTWAL-WAL-ID.
019700     MOVE WK-C-VWAL-I-ACT-ID   TO WLTWAL-WAL-ACT-ID.
019800     MOVE WK-C-VWAL-I-AST-ID   TO WLTWAL-WAL-AST-ID.
019900     MOVE WK-N-RUN-NO          TO WLTWAL-WAL-CREATE-RUN-NO.
020000     WRITE TFSWWLET-REC FROM WLTWAL-RECORD.
020100     IF  NOT WK-C-SUCCESSFUL
020200         DISPLAY "WLTVWAL - WRITE FILE ERROR - TFSWWLET"
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400         MOVE "WLT0903" TO WK-C-VWAL-ERROR-CD
020500         GO TO B129-CREATE-WALLET-EX
020600     END-IF.
020700     ADD 1 TO WK-N-WAL-COUNT.
020800     MOVE WK-N-WAL-RRN       TO WK-T-WAL-ID(WK-N-WAL-COUNT).
020900     MOVE WK-C-VWAL-I-ACT-ID TO WK-T-WAL-ACT-ID(WK-N-WAL-COUNT).
021000     MOVE WK-C-VWAL-I-AST-ID TO WK-T-WAL-AST-ID(WK-N-WAL-COUNT).
021100     MOVE WK-N-WAL-RRN       TO WK-C-VWAL-O-WALLET-ID.
021200     MOVE "Y"                TO WK-C-VWAL-O-CREATED-FLAG.
021300 B129-CREATE-WALLET-EX.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 C100-LOCK-WALLETS-ASCENDING.
021700*----------------------------------------------------------------*
021800     IF  WK-C-VWAL-I-WALLET-A <= WK-C-VWAL-I-WALLET-B
021900         MOVE WK-C-VWAL-I-WALLET-A TO WK-C-VWAL-O-LOW-WALLET-ID
022000         MOVE WK-C-VWAL-I-WALLET-B TO WK-C-VWAL-O-HIGH-WALLET-ID
022100     ELSE
022200         MOVE WK-C-VWAL-I-WALLET-B TO WK-C-VWAL-O-LOW-WALLET-ID
022300         MOVE WK-C-VWAL-I-WALLET-A TO WK-C-VWAL-O-HIGH-WALLET-ID
022400     END-IF.
022500     MOVE WK-C-VWAL-O-LOW-WALLET-ID  TO WK-N-WAL-RRN.
022600     READ TFSWWLET RECORD.
022700     MOVE WK-C-VWAL-O-HIGH-WALLET-ID TO WK-N-WAL-RRN.
022800     READ TFSWWLET RECORD.
022900     IF  NOT WK-C-SUCCESSFUL
023000         DISPLAY "WLTVWAL - LOCK-ORDER READ ERROR - TFSWWLET"
023100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023200         MOVE "WLT0904" TO WK-C-VWAL-ERROR-CD
023210     ELSE
023220         MOVE WK-C-VWAL-O-LOW-WALLET-ID  TO WK-N-LOCK-LOW-DISPLAY
023230         MOVE WK-C-VWAL-O-HIGH-WALLET-ID TO WK-N-LOCK-HIGH-DISPLAY
023240         DISPLAY "WLTVWAL - LOCKED ASCENDING - LOW "
023250                 WK-C-LOCK-LOW-DISPLAY " HIGH "
023260                 WK-C-LOCK-HIGH-DISPLAY
023300     END-IF.
023400 C199-LOCK-WALLETS-ASCENDING-EX.
023500     EXIT.
023600*----------------------------------------------------------------*
023700 Y900-ABNORMAL-TERMINATION.
023800*----------------------------------------------------------------*
023900     EXIT PROGRAM.
024000*
024100****************************************************************
024200**************** END OF PROGRAM SOURCE - WLTVWAL ****************
024300****************************************************************
