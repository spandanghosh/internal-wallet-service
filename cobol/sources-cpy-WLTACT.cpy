000100******************************************************************
000200*    WLTACT  -  WALLET LEDGER ACCOUNT MASTER RECORD               *
000300*    PHYSICAL FILE TFSWACCT  -  ONE ROW PER ACCOUNT (SYSTEM OR    *
000400*    USER).  LOADED INTO AN IN-MEMORY TABLE AT THE START OF EACH  *
000500*    RUN AND SEARCHED BY ACT-ID - SEE WLTVACT FOR THE SEARCH ALL  *
000600*    LOGIC.  "TREASURY" AND "REVENUE" ARE THE TWO RESERVED        *
000700*    SYSTEM ACCOUNT NAMES USED AS COUNTERPARTIES ON EVERY POSTING.*
000800******************************************************************
000900*                                                                *
001000* AMENDMENT HISTORY                                              *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*  WLT0001 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001400*  WLT0007 - RSOMCHAI - 18/01/2000 - WIDENED ACT-NAME FROM X(30)  WLT0007
001500*                       TO X(40) - MARKETING WANTED LONGER        WLT0007
001600*                       DISPLAY NAMES FOR THE PROMO ASSET TYPES.  WLT0007
001700*  Y2K0004 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0007
001800*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0007
001900*  WLT0033 - TNGKAHM  - 11/02/2002 - ADD ACT-STATUS AND 88-LEVELS WLT0033
002000*                       SO THE BATCH CAN FLAG A CLOSED ACCOUNT.   WLT0033
002100*  WLT0052 - PSUBRAM  - 03/07/2009 - ADD ACT-BRANCH-CD REDEFINES  WLT0052
002200*                       VIEW FOR THE BRANCH RECONCILIATION JOB.   WLT0052
002300*-----------------------------------------------------------------
002400*
002500 01  WLTACT-RECORD.
002600     05  WLTACT-ACT-ID               PIC 9(09) COMP.
002700     05  WLTACT-ACT-TYPE             PIC X(06).
002800         88  WLTACT-TYPE-USER            VALUE "user  ".
002900         88  WLTACT-TYPE-SYSTEM          VALUE "system".
003000     05  WLTACT-ACT-NAME             PIC X(40).
003100         88  WLTACT-NAME-TREASURY        VALUE "Treasury".
003200         88  WLTACT-NAME-REVENUE         VALUE "Revenue".
003300     05  WLTACT-ACT-STATUS           PIC X(01) VALUE "A".
003400         88  WLTACT-STATUS-ACTIVE        VALUE "A".
003500         88  WLTACT-STATUS-CLOSED        VALUE "C".
003600     05  FILLER                      PIC X(24).
003700 01  WLTACT-RECORD-ALT  REDEFINES  WLTACT-RECORD.
003800     05  WLTACT-ALT-ACT-ID           PIC 9(09) COMP.
003900     05  WLTACT-ALT-KEY-AREA         PIC X(46).
004000     05  WLTACT-ALT-BRANCH-CD        PIC X(04).
004100     05  FILLER                      PIC X(20).
