000100******************************************************************
000200*    VWAL  -  LINKAGE AREA FOR WLTVWAL                            *
000300*    MODE "R" RESOLVES OR CREATES THE WALLET FOR (ACT-ID,AST-ID). *
000400*    MODE "L" TAKES TWO ALREADY-RESOLVED WALLET-IDS AND RE-READS  *
000500*    THEM IN ASCENDING ORDER - THE DEADLOCK-AVOIDANCE LOCK STEP   *
000600*    REQUIRED BEFORE ANY BALANCE IS READ OR ENTRY IS WRITTEN.     *
000700******************************************************************
000800*                                                                *
000900* AMENDMENT HISTORY                                              *
001000*                                                                *
001100*-----------------------------------------------------------------
001200*  WLT0011 - RSOMCHAI - 02/11/1999 - INITIAL VERSION - MODE "R"   *
001300*                       ONLY.                                    *
001400*  WLT0031 - TNGKAHM  - 11/02/2002 - ADD MODE "L" - CASH          WLT0031
001500*                       MANAGEMENT DESK HIT A MUTUAL-WAIT BETWEEN WLT0031
001600*                       TWO OVERNIGHT RUNS POSTING TO THE SAME    WLT0031
001700*                       TWO WALLETS IN OPPOSITE ORDER.            WLT0031
001800*-----------------------------------------------------------------
001900*
002000 01  WK-C-VWAL-RECORD.
002100     05  WK-C-VWAL-INPUT.
002200         10  WK-C-VWAL-I-MODE           PIC X(01).
002300             88  WK-C-VWAL-MODE-RESOLVE      VALUE "R".
002400             88  WK-C-VWAL-MODE-LOCK-PAIR    VALUE "L".
002500         10  WK-C-VWAL-I-ACT-ID         PIC 9(09).
002600         10  WK-C-VWAL-I-AST-ID         PIC 9(09).
002700         10  WK-C-VWAL-I-WALLET-A       PIC 9(09).
002800         10  WK-C-VWAL-I-WALLET-B       PIC 9(09).
002900         10  FILLER                     PIC X(10).
003000     05  WK-C-VWAL-OUTPUT.
003100         10  WK-C-VWAL-O-WALLET-ID      PIC 9(09).
003200         10  WK-C-VWAL-O-CREATED-FLAG   PIC X(01).
003300             88  WK-C-VWAL-WAS-CREATED       VALUE "Y".
003400             88  WK-C-VWAL-ALREADY-EXISTED   VALUE "N".
003500         10  WK-C-VWAL-O-LOW-WALLET-ID  PIC 9(09).
003600         10  WK-C-VWAL-O-HIGH-WALLET-ID PIC 9(09).
003700         10  WK-C-VWAL-ERROR-CD         PIC X(07).
003800         10  WK-C-VWAL-FS               PIC X(02).
003900         10  FILLER                     PIC X(10).
