000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WLTGBAL.
000300 AUTHOR.         RSOMCHAI.
000400 INSTALLATION.   CASH MANAGEMENT SYSTEMS - WALLET DESK.
000500 DATE-WRITTEN.   02 NOV 1989.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000800                 IS NOT TO BE COPIED OR USED OUTSIDE THE BANK
000900                 WITHOUT WRITTEN AUTHORITY.
001000*
001100*DESCRIPTION :  COMPUTES A WALLET'S BALANCE AS THE SUM OF ITS
001200*               LDG-AMOUNT ROWS ON TFSWLEDG.  TFSWLEDG IS
001300*               APPEND-ONLY SEQUENTIAL SO THE WHOLE FILE IS
001400*               RESCANNED ON EVERY CALL - THE FILE MUST BE SEEN
001500*               FRESH EACH TIME SO A SPEND POSTED EARLIER IN THE
001600*               SAME RUN IS REFLECTED IN THE NEXT BALANCE CHECK.
001700*               ABSENCE OF ANY ROWS FOR THE WALLET YIELDS
001800*               BALANCE ZERO.
001900*
002000*================================================================
002100* CHANGE LOG
002200*================================================================
002300*  WLT0006 - RSOMCHAI - 02/11/1989 - INITIAL VERSION.             *
002400*  Y2K0007 - TNGKAHM  - 29/12/1998 - YEAR 2000 READINESS REVIEW - *
002500*                       NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,   *
002600*                       NO CHANGE REQUIRED.                      *
002700*  WLT0043 - PSUBRAM  - 30/03/2007 - ADD WK-C-GBAL-O-ENTRY-CNT -  *
002800*                       THE SPEND DESK WANTED A SANITY COUNT OF   *
002900*                       HOW MANY ROWS WERE SUMMED, FOR THE RUN    *
003000*                       LOG.                                     *
003050*  WLT0065 - PSUBRAM  - 06/05/2015 - ECHO WALLET-ID AND COMPUTED  *
003060*                       BALANCE TO THE JOB LOG, SAME TRIAGE       *
003070*                       REQUEST AS THE OTHER WALLET MODULES.      *
003100*----------------------------------------------------------------*
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
003800                  C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TFSWLEDG ASSIGN TO DATABASE-TFSWLEDG
004300            ORGANIZATION IS SEQUENTIAL
004400            ACCESS MODE  IS SEQUENTIAL
004500            FILE STATUS  IS WK-C-FILE-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  TFSWLEDG
005000     LABEL RECORDS ARE OMITTED
005100     DATA RECORD IS TFSWLEDG-REC.
005200 01  TFSWLEDG-REC.
005300     COPY DDS-ALL-FORMATS OF TFSWLEDG.
005400 01  TFSWLEDG-REC-1.
005500     COPY WLTLDG.
005600
005700 WORKING-STORAGE SECTION.
005800 01  FILLER                  PIC X(24) VALUE
005900         "** PROGRAM WLTGBAL   **".
006000
006110 01  WK-C-WALLET-ID-DISPLAY       PIC X(09).
006120 01  WK-N-WALLET-ID-DISPLAY REDEFINES WK-C-WALLET-ID-DISPLAY
006122                                  PIC 9(09).
006130
006140 01  WK-C-BALANCE-DISPLAY         PIC X(15).
006150 01  WK-N-BALANCE-DISPLAY REDEFINES WK-C-BALANCE-DISPLAY
006152                                  PIC S9(15).
006160* ------------------- PROGRAM WORKING STORAGE --------------------
006200 01  WK-C-COMMON.
006300     COPY WLTCMWS.
006400
006500 LINKAGE SECTION.
006600*****************
006700     COPY GBAL.
006800
006900 PROCEDURE DIVISION USING WK-C-GBAL-RECORD.
007000*****************************************
007100 MAIN-MODULE.
007200     PERFORM A000-COMPUTE-BALANCE
007300        THRU A099-COMPUTE-BALANCE-EX.
007400     EXIT PROGRAM.
007500*----------------------------------------------------------------*
007600 A000-COMPUTE-BALANCE.
007700*----------------------------------------------------------------*
007800     MOVE ZERO   TO WK-C-GBAL-O-BALANCE WK-C-GBAL-O-ENTRY-CNT.
007900     MOVE SPACES TO WK-C-GBAL-ERROR-CD.
008000     OPEN INPUT TFSWLEDG.
008100     IF  WK-C-FILE-STATUS = "35"
008200         GO TO A099-COMPUTE-BALANCE-EX
008300     END-IF.
008400     IF  NOT WK-C-SUCCESSFUL
008500         DISPLAY "WLTGBAL - OPEN FILE ERROR - TFSWLEDG"
008600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008700         MOVE "WLT0909" TO WK-C-GBAL-ERROR-CD
008800         GO TO A099-COMPUTE-BALANCE-EX
008900     END-IF.
009000     PERFORM A100-READ-AND-ACCUMULATE
009100        THRU A199-READ-AND-ACCUMULATE-EX
009200        UNTIL WK-C-END-OF-FILE.
009300     CLOSE TFSWLEDG.
009310     MOVE WK-C-GBAL-I-WALLET-ID TO WK-N-WALLET-ID-DISPLAY.
009320     MOVE WK-C-GBAL-O-BALANCE   TO WK-N-BALANCE-DISPLAY.
009330     DISPLAY "WLTGBAL - WALLET " WK-C-WALLET-ID-DISPLAY
009340             " BALANCE " WK-C-BALANCE-DISPLAY.
009400 A099-COMPUTE-BALANCE-EX.
009500     EXIT.
009600*----------------------------------------------------------------*
009700 A100-READ-AND-ACCUMULATE.
009800*----------------------------------------------------------------*
009900     READ TFSWLEDG.
010000     IF  WK-C-END-OF-FILE
010100         GO TO A199-READ-AND-ACCUMULATE-EX
010200     END-IF.
010300     IF  NOT WK-C-SUCCESSFUL
010400         DISPLAY "WLTGBAL - READ FILE ERROR - TFSWLEDG"
010500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010600         MOVE "WLT0910" TO WK-C-GBAL-ERROR-CD
010700         GO TO A199-READ-AND-ACCUMULATE-EX
010800     END-IF.
010900     IF  WLTLDG-LDG-WALLET-ID = WK-C-GBAL-I-WALLET-ID
011000         ADD WLTLDG-LDG-AMOUNT TO WK-C-GBAL-O-BALANCE
011100         ADD 1 TO WK-C-GBAL-O-ENTRY-CNT
011200     END-IF.
011300 A199-READ-AND-ACCUMULATE-EX.
011400     EXIT.
011500*
011600****************************************************************
011700**************** END OF PROGRAM SOURCE - WLTGBAL ****************
011800****************************************************************
