000100******************************************************************
000200*    WLTTXN  -  WALLET LEDGER TRANSACTION MASTER RECORD           *
000300*    PHYSICAL FILE TFSWTXN  -  INDEXED, RECORD KEY IS             *
000400*    TXN-IDEM-KEY, WITH DUPLICATES NOT ALLOWED.  ONE ROW PER      *
000500*    SUCCESSFULLY POSTED TRANSACTION.  THE ROW IS THE IDEMPOTENCY *
000600*    GATE - WLTXIDM READS ON THIS KEY BEFORE ANY LEDGER ENTRY IS  *
000700*    EVER WRITTEN, AND DELETES THE ROW AGAIN IF A SPEND IS        *
000800*    SUBSEQUENTLY REJECTED FOR INSUFFICIENT FUNDS.                *
000900******************************************************************
001000*                                                                *
001100* AMENDMENT HISTORY                                              *
001200*                                                                *
001300*-----------------------------------------------------------------
001400*  WLT0004 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001500*  WLT0021 - TNGKAHM  - 04/05/2001 - ADD TXN-DESC - THE PROMO     WLT0021
001600*                       DESK WANTS A FREE-TEXT NOTE ON EVERY      WLT0021
001700*                       BONUS CREDIT FOR THE STATEMENT PRINT.     WLT0021
001800*  Y2K0007 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0021
001900*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0021
002000*  WLT0044 - PSUBRAM  - 30/03/2007 - ADD TXN-STATUS - ONLY ROWS   WLT0044
002100*                       WITH STATUS "completed" ARE EVER WRITTEN, WLT0044
002200*                       FIELD KEPT FOR SYMMETRY WITH THE ONLINE   WLT0044
002300*                       SERVICE'S TRANSACTION TABLE.              WLT0044
002400*-----------------------------------------------------------------
002500*
002600 01  WLTTXN-RECORD.
002700     05  WLTTXN-TXN-ID               PIC 9(09).
002800     05  WLTTXN-TXN-IDEM-KEY         PIC X(64).
002900     05  WLTTXN-TXN-TYPE             PIC X(10).
003000         88  WLTTXN-TYPE-TOPUP           VALUE "topup     ".
003100         88  WLTTXN-TYPE-BONUS           VALUE "bonus     ".
003200         88  WLTTXN-TYPE-SPEND           VALUE "spend     ".
003300     05  WLTTXN-TXN-DESC             PIC X(80).
003400     05  WLTTXN-TXN-STATUS           PIC X(10).
003500         88  WLTTXN-STATUS-COMPLETED     VALUE "completed ".
003600     05  FILLER                      PIC X(20).
003700 01  WLTTXN-RECORD-ALT  REDEFINES  WLTTXN-RECORD.
003800     05  WLTTXN-ALT-TXN-ID           PIC 9(09).
003900     05  WLTTXN-ALT-KEY-AREA         PIC X(64).
004000     05  WLTTXN-ALT-REST-AREA        PIC X(120).
