000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WLTPOST.
000300 AUTHOR.         RSOMCHAI.
000400 INSTALLATION.   CASH MANAGEMENT SYSTEMS - WALLET DESK.
000500 DATE-WRITTEN.   02 NOV 1989.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000800                 IS NOT TO BE COPIED OR USED OUTSIDE THE BANK
000900                 WITHOUT WRITTEN AUTHORITY.
001000*
001100*DESCRIPTION :  NIGHTLY WALLET POSTING RUN.  READS THE
001200*               TRANSACTION REQUEST FILE IN FILE ORDER AND, FOR
001300*               EACH TOPUP/BONUS/SPEND REQUEST, VALIDATES THE
001400*               ACCOUNT AND ASSET TYPE, RESOLVES AND LOCKS THE
001500*               TWO WALLETS INVOLVED IN ASCENDING WALLET-ID
001600*               ORDER, ENFORCES THE IDEMPOTENCY GATE AND (FOR
001700*               SPEND) THE NON-NEGATIVE BALANCE CHECK, AND
001800*               POSTS A BALANCED PAIR OF LEDGER ENTRIES.  WRITES
001900*               ONE POSTING-REPORT LINE PER REQUEST AND A
002000*               CONTROL-TOTAL SUMMARY BLOCK AT END OF RUN.
002100*
002200*================================================================
002300* CHANGE LOG
002400*================================================================
002500*  WLT0008 - RSOMCHAI - 02/11/1989 - INITIAL VERSION - TOPUP AND  *
002600*                       BONUS ONLY, NO SPEND, NO BALANCE CHECK.   *
002700*  WLT0017 - RSOMCHAI - 19/04/1990 - ADD SPEND FLOW AND THE       *
002800*                       NON-NEGATIVE BALANCE CHECK WITH ROLLBACK  *
002900*                       OF THE IDEMPOTENCY-GATE ROW ON REJECT.    *
003000*  Y2K0009 - TNGKAHM  - 29/12/1998 - YEAR 2000 READINESS REVIEW - *
003100*                       NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,   *
003200*                       NO CHANGE REQUIRED.                      *
003300*  WLT0032 - TNGKAHM  - 11/02/2002 - LOCK BOTH WALLETS ASCENDING  *
003400*                       BY ID BEFORE THE BALANCE READ/POST -      *
003500*                       CASH MANAGEMENT DESK HIT A MUTUAL WAIT    *
003600*                       BETWEEN TWO OVERNIGHT RUNS.               *
003700*  WLT0040 - TNGKAHM  - 14/06/2002 - OPEN/WRITE/CLOSE TFSWLEDG    *
003800*                       AROUND EACH POSTING RATHER THAN HOLDING   *
003900*                       IT OPEN FOR THE WHOLE RUN, SO WLTGBAL AND *
004000*                       WLTGLDG ALWAYS SEE A CONSISTENT FILE.     *
004100*  WLT0059 - ACNDUS   - 11/03/2014 - CODE REVIEW - BANNER         *
004200*                       COMMENTS ALIGNED, NO LOGIC CHANGE.        *
004250*  WLT0067 - PSUBRAM  - 06/05/2015 - ECHO THE LAST LDG-ID POSTED   *
004260*                       TO THE JOB LOG (SAME TRIAGE REQUEST AS    *
004270*                       THE OTHER WALLET MODULES THIS WEEK), AND   *
004280*                       REPLACE THE BALANCED-ENTRY-COUNT CHECK IN  *
004290*                       Y100 WITH A DIVIDE/REMAINDER TEST - AUDIT  *
004292*                       FLAGGED THE COMPILER-SPECIFIC MOD FUNCTION *
004294*                       AS NOT PORTABLE TO THE OLDER AS/400        *
004296*                       COMPILER LEVEL STILL RUNNING ON PROD.      *
004297*  WLT0068 - PSUBRAM  - 20/07/2015 - AUDIT REQUEST TFS-4471 - THE   *
004298*                       INSUFFICIENT-FUNDS REJECT LINE ON THE      *
004299*                       POSTING REPORT WAS DROPPING THE AVAILABLE  *
004301*                       AND REQUESTED AMOUNTS - CUSTOMER SERVICE   *
004302*                       HAD NO FIGURES TO QUOTE BACK ON A DISPUTE. *
004303*                       C300 NOW EDITS BOTH AMOUNTS AND STRINGS    *
004304*                       THEM INTO THE REASON TEXT ON THE REPORT.   *
004305*  WLT0070 - PSUBRAM  - 03/08/2015 - AUDIT REQUEST TFS-4489 -       *
004306*                       C100/C200/C300 WERE JUMPING STRAIGHT TO    *
004307*                       THEIR EXIT PARAGRAPH ON A NOT-FOUND OR     *
004308*                       IDEMPOTENT-REPLAY RESULT WITHOUT EVER       *
004309*                       CALLING D200-WRITE-REPORT-LINE, SO NO       *
004310*                       POSTING-REPORT LINE WAS EVER WRITTEN FOR A  *
004311*                       REJECTED-FOR-NOT-FOUND OR REPLAYED REQUEST -*
004312*                       RECONCILIATION COULD NOT ACCOUNT FOR EVERY  *
004313*                       REQUEST ON THE INPUT FILE.  ADDED THE       *
004314*                       MISSING PERFORM BEFORE EACH OF THE SIX       *
004315*                       GO TO STATEMENTS.                           *
004316*  WLT0073 - PSUBRAM  - 17/08/2015 - BALANCE DISCREPANCY TFS-4511 -  *
004317*                       C300-PROCESS-SPEND WAS BUILDING THE         *
004318*                       LEDGER AMOUNT WITH THE SAME SIGN AS C100/    *
004319*                       C200 (0 - REQ-AMOUNT), WHICH IS CORRECT ONLY *
004321*                       WHEN TREASURY IS THE CTRPARTY BEING CHARGED. *
004322*                       FOR A SPEND THE CTRPARTY IS REVENUE AND THE  *
004323*                       SIGN MUST BE THE OPPOSITE - THE USER WALLET  *
004324*                       DEBITED AND REVENUE CREDITED.  AS WRITTEN,   *
004325*                       EVERY SPEND WAS CREDITING THE SPENDER, SO A  *
004326*                       USER COULD RUN THE BALANCE UP BY SPENDING.   *
004327*                       CHANGED C300 TO COMPUTE THE BALANCE FIELD AS *
004328*                       THE PLAIN (UNSIGNED) REQUEST AMOUNT SO D300  *
004329*                       POSTS CTRPARTY=+AMOUNT, USER=-AMOUNT.        *
004331*  WLT0075 - ACNDUS   - 24/08/2015 - STANDARDS REVIEW - MOVED        *
004332*                       WK-N-RUN-NO OUT OF THE WK-N-WORK-AREA GROUP *
004333*                       TO A STANDALONE 77-LEVEL - IT IS SET ONCE   *
004334*                       AND NEVER PART OF A GROUP MOVE, NO REASON   *
004335*                       FOR IT TO SIT INSIDE THE GROUP.             *
004336*----------------------------------------------------------------*
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005000                  C01 IS TOP-OF-FORM
005100                  UPSI-0 ON STATUS IS WK-C-UPSI-0-ON
005200                  OFF STATUS IS WK-C-UPSI-0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WLTREQF  ASSIGN TO WLTREQF
005700            ORGANIZATION IS SEQUENTIAL
005800            ACCESS MODE  IS SEQUENTIAL
005900            FILE STATUS  IS WK-C-FILE-STATUS.
006000
006100     SELECT WLTRPTF  ASSIGN TO WLTRPTF
006200            ORGANIZATION IS SEQUENTIAL
006300            ACCESS MODE  IS SEQUENTIAL
006400            FILE STATUS  IS WK-C-RPT-FILE-STATUS.
006500
006600     SELECT TFSWLEDG ASSIGN TO DATABASE-TFSWLEDG
006700            ORGANIZATION IS SEQUENTIAL
006800            ACCESS MODE  IS SEQUENTIAL
006900            FILE STATUS  IS WK-C-LDG-FILE-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  WLTREQF
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WLTREQF-REC.
007600 01  WLTREQF-REC.
007700     COPY WLTREQ.
007800
007900 FD  WLTRPTF
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WLTRPTF-REC.
008200 01  WLTRPTF-REC.
008300     COPY WLTRPT.
008400
008500 FD  TFSWLEDG
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS TFSWLEDG-REC.
008800 01  TFSWLEDG-REC.
008900     COPY DDS-ALL-FORMATS OF TFSWLEDG.
009000 01  TFSWLEDG-REC-1.
009100     COPY WLTLDG.
009200
009300 WORKING-STORAGE SECTION.
009400 01  FILLER                  PIC X(24) VALUE
009500         "** PROGRAM WLTPOST   **".
009550
009560 77  WK-N-RUN-NO              PIC 9(07) COMP-3 VALUE 1.
009600
009700 01  WK-C-SWITCHES.
009800     05  WK-C-EOF-SW              PIC X(01) VALUE "N".
009900         88  WK-C-NO-MORE-REQUESTS   VALUE "Y".
010000     05  WK-C-SETUP-OK-SW         PIC X(01) VALUE "Y".
010100         88  WK-C-SETUP-OK           VALUE "Y".
010200     05  WK-C-UPSI-0-ON           PIC X(01) VALUE "N".
010300     05  WK-C-UPSI-0-OFF          PIC X(01) VALUE "Y".
010400
010500 01  WK-C-WORK-AREA.
010600     05  WK-C-COUNTERPARTY-NAME   PIC X(40).
010700     05  WK-C-RPT-FILE-STATUS     PIC X(02).
010800     05  WK-C-LDG-FILE-STATUS     PIC X(02).
010900     05  WK-C-REASON              PIC X(40).
010910     05  WK-C-AVAIL-EDIT          PIC -(12)9.
010920     05  WK-C-REQ-EDIT            PIC -(12)9.
011000
011100 01  WK-N-WORK-AREA.
011200     05  WK-N-USER-WALLET-ID      PIC 9(09) COMP.
011300     05  WK-N-CTRPARTY-WALLET-ID  PIC 9(09) COMP.
011400     05  WK-N-CTRPARTY-ACT-ID     PIC 9(09) COMP.
011500     05  WK-N-CURRENT-BALANCE     PIC S9(15) COMP-3.
011600     05  WK-N-NEXT-LDG-ID         PIC 9(09) COMP VALUE ZERO.
011700     05  WK-N-NEW-TXN-ID          PIC 9(09) COMP.
011810     05  WK-N-BALANCE-QUOT        PIC 9(08) COMP VALUE ZERO.
011820     05  WK-N-BALANCE-REM         PIC 9(01) COMP VALUE ZERO.
011900
011910 01  WK-C-LDG-ID-DISPLAY          PIC X(09).
011920 01  WK-N-LDG-ID-DISPLAY REDEFINES WK-C-LDG-ID-DISPLAY
011922                                  PIC 9(09).
012000 01  WK-N-TOTALS.
012100     05  WK-N-TOPUP-CNT           PIC 9(08) COMP VALUE ZERO.
012200     05  WK-N-TOPUP-AMT           PIC S9(15) COMP-3 VALUE ZERO.
012300     05  WK-N-BONUS-CNT           PIC 9(08) COMP VALUE ZERO.
012400     05  WK-N-BONUS-AMT           PIC S9(15) COMP-3 VALUE ZERO.
012500     05  WK-N-SPEND-CNT           PIC 9(08) COMP VALUE ZERO.
012600     05  WK-N-SPEND-AMT           PIC S9(15) COMP-3 VALUE ZERO.
012700     05  WK-N-REJECT-CNT          PIC 9(08) COMP VALUE ZERO.
012800     05  WK-N-REPLAY-CNT          PIC 9(08) COMP VALUE ZERO.
012900     05  WK-N-ENTRY-CNT           PIC 9(08) COMP VALUE ZERO.
013000
013100* ------------------- PROGRAM WORKING STORAGE --------------------
013200 01  WK-C-COMMON.
013300     COPY WLTCMWS.
013400
013500 01  WK-C-VACT-RECORD.
013600     COPY VACT.
013700 01  WK-C-VAST-RECORD.
013800     COPY VAST.
013900 01  WK-C-VWAL-RECORD.
014000     COPY VWAL.
014100 01  WK-C-XIDM-RECORD.
014200     COPY XIDM.
014300 01  WK-C-GBAL-RECORD.
014400     COPY GBAL.
014500
014600 PROCEDURE DIVISION.
014700******************
014800 MAIN-MODULE.
014900     PERFORM A000-INITIALIZATION
015000        THRU A099-INITIALIZATION-EX.
015100     PERFORM B000-PROCESS-ONE-REQUEST
015200        THRU B099-PROCESS-ONE-REQUEST-EX
015300        UNTIL WK-C-NO-MORE-REQUESTS.
015400     PERFORM Y100-WRITE-SUMMARY
015500        THRU Y199-WRITE-SUMMARY-EX.
015600     PERFORM Z000-END-PROGRAM-ROUTINE
015700        THRU Z099-END-PROGRAM-ROUTINE-EX.
015800     STOP RUN.
015900*----------------------------------------------------------------*
016000 A000-INITIALIZATION.
016100*----------------------------------------------------------------*
016200     OPEN INPUT WLTREQF.
016300     IF  NOT WK-C-SUCCESSFUL
016400         DISPLAY "WLTPOST - OPEN FILE ERROR - WLTREQF"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION
016700     END-IF.
016800     OPEN OUTPUT WLTRPTF.
016900     IF  WK-C-RPT-FILE-STATUS NOT = "00"
017000         DISPLAY "WLTPOST - OPEN FILE ERROR - WLTRPTF"
017100         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
017200         GO TO Y900-ABNORMAL-TERMINATION
017300     END-IF.
017400     PERFORM A050-PRIME-LEDGER-COUNTER
017500        THRU A059-PRIME-LEDGER-COUNTER-EX.
017600     PERFORM A900-READ-NEXT-REQUEST
017700        THRU A999-READ-NEXT-REQUEST-EX.
017800 A099-INITIALIZATION-EX.
017900     EXIT.
018000*----------------------------------------------------------------*
018100 A050-PRIME-LEDGER-COUNTER.
018200*----------------------------------------------------------------*
018300     MOVE ZERO TO WK-N-NEXT-LDG-ID.
018400     OPEN INPUT TFSWLEDG.
018500     IF  WK-C-LDG-FILE-STATUS = "35"
018600         GO TO A059-PRIME-LEDGER-COUNTER-EX
018700     END-IF.
018800     IF  WK-C-LDG-FILE-STATUS NOT = "00"
018900         DISPLAY "WLTPOST - OPEN FILE ERROR - TFSWLEDG"
019000         DISPLAY "FILE STATUS IS " WK-C-LDG-FILE-STATUS
019100         GO TO Y900-ABNORMAL-TERMINATION
019200     END-IF.
019300     PERFORM A055-READ-LEDGER-FOR-MAX
019400        THRU A058-READ-LEDGER-FOR-MAX-EX
019500        UNTIL WK-C-LDG-FILE-STATUS = "10".
019600     CLOSE TFSWLEDG.
019700 A059-PRIME-LEDGER-COUNTER-EX.
019800     EXIT.
019900*----------------------------------------------------------------*
020000 A055-READ-LEDGER-FOR-MAX.
020100*----------------------------------------------------------------*
020200     READ TFSWLEDG.
020300     IF  WK-C-LDG-FILE-STATUS = "10"
020400         GO TO A058-READ-LEDGER-FOR-MAX-EX
020500     END-IF.
020600     IF  WLTLDG-LDG-ID > WK-N-NEXT-LDG-ID
020700         MOVE WLTLDG-LDG-ID TO WK-N-NEXT-LDG-ID
020800     END-IF.
020900 A058-READ-LEDGER-FOR-MAX-EX.
021000     EXIT.
021100*----------------------------------------------------------------*
021200 A900-READ-NEXT-REQUEST.
021300*----------------------------------------------------------------*
021400     READ WLTREQF
021500         AT END
021600             MOVE "Y" TO WK-C-EOF-SW
021700     END-READ.
021800 A999-READ-NEXT-REQUEST-EX.
021900     EXIT.
022000*----------------------------------------------------------------*
022100 B000-PROCESS-ONE-REQUEST.
022200*----------------------------------------------------------------*
022300     EVALUATE TRUE
022400         WHEN WLTREQ-TYPE-TOPUP
022500             PERFORM C100-PROCESS-TOPUP
022600                THRU C199-PROCESS-TOPUP-EX
022700         WHEN WLTREQ-TYPE-BONUS
022800             PERFORM C200-PROCESS-BONUS
022900                THRU C299-PROCESS-BONUS-EX
023000         WHEN WLTREQ-TYPE-SPEND
023100             PERFORM C300-PROCESS-SPEND
023200                THRU C399-PROCESS-SPEND-EX
023300         WHEN OTHER
023400             MOVE "UNKNOWN REQUEST TYPE" TO WK-C-REASON
023500             PERFORM D200-WRITE-REPORT-LINE
023600                THRU D299-WRITE-REPORT-LINE-EX
023700     END-EVALUATE.
023800     PERFORM A900-READ-NEXT-REQUEST
023900        THRU A999-READ-NEXT-REQUEST-EX.
024000 B099-PROCESS-ONE-REQUEST-EX.
024100     EXIT.
024200*----------------------------------------------------------------*
024300 C100-PROCESS-TOPUP.
024400*----------------------------------------------------------------*
024500     MOVE "Treasury" TO WK-C-COUNTERPARTY-NAME.
024600     PERFORM D000-COMMON-SETUP
024700        THRU D099-COMMON-SETUP-EX.
024800     IF  NOT WK-C-SETUP-OK
024810         PERFORM D200-WRITE-REPORT-LINE
024820            THRU D299-WRITE-REPORT-LINE-EX
024900         GO TO C199-PROCESS-TOPUP-EX
025000     END-IF.
025100     MOVE "topup     "   TO WK-C-XIDM-I-TXN-TYPE.
025200     PERFORM D100-IDEMPOTENCY-GATE
025300        THRU D199-IDEMPOTENCY-GATE-EX.
025400     IF  WK-C-XIDM-IS-REPLAY
025410         PERFORM D200-WRITE-REPORT-LINE
025420            THRU D299-WRITE-REPORT-LINE-EX
025500         GO TO C199-PROCESS-TOPUP-EX
025600     END-IF.
025700     COMPUTE WK-N-CURRENT-BALANCE = 0 - WLTREQ-REQ-AMOUNT.
025800     PERFORM D300-POST-LEDGER-PAIR
025900        THRU D399-POST-LEDGER-PAIR-EX.
026100     ADD 1                 TO WK-N-TOPUP-CNT.
026200     ADD WLTREQ-REQ-AMOUNT TO WK-N-TOPUP-AMT.
026400     MOVE SPACES           TO WK-C-REASON.
026500     PERFORM D200-WRITE-REPORT-LINE
026600        THRU D299-WRITE-REPORT-LINE-EX.
026700 C199-PROCESS-TOPUP-EX.
026800     EXIT.
026900*----------------------------------------------------------------*
027000 C200-PROCESS-BONUS.
027100*----------------------------------------------------------------*
027200     MOVE "Treasury" TO WK-C-COUNTERPARTY-NAME.
027300     PERFORM D000-COMMON-SETUP
027400        THRU D099-COMMON-SETUP-EX.
027500     IF  NOT WK-C-SETUP-OK
027510         PERFORM D200-WRITE-REPORT-LINE
027520            THRU D299-WRITE-REPORT-LINE-EX
027600         GO TO C299-PROCESS-BONUS-EX
027700     END-IF.
027800     MOVE "bonus     "    TO WK-C-XIDM-I-TXN-TYPE.
027900     PERFORM D100-IDEMPOTENCY-GATE
028000        THRU D199-IDEMPOTENCY-GATE-EX.
028100     IF  WK-C-XIDM-IS-REPLAY
028110         PERFORM D200-WRITE-REPORT-LINE
028120            THRU D299-WRITE-REPORT-LINE-EX
028200         GO TO C299-PROCESS-BONUS-EX
028300     END-IF.
028400     COMPUTE WK-N-CURRENT-BALANCE = 0 - WLTREQ-REQ-AMOUNT.
028500     PERFORM D300-POST-LEDGER-PAIR
028600        THRU D399-POST-LEDGER-PAIR-EX.
028800     ADD 1                 TO WK-N-BONUS-CNT.
028900     ADD WLTREQ-REQ-AMOUNT TO WK-N-BONUS-AMT.
029000     MOVE SPACES           TO WK-C-REASON.
029100     PERFORM D200-WRITE-REPORT-LINE
029200        THRU D299-WRITE-REPORT-LINE-EX.
029300 C299-PROCESS-BONUS-EX.
029400     EXIT.
029500*----------------------------------------------------------------*
029600 C300-PROCESS-SPEND.
029700*----------------------------------------------------------------*
029800     MOVE "Revenue" TO WK-C-COUNTERPARTY-NAME.
029900     PERFORM D000-COMMON-SETUP
030000        THRU D099-COMMON-SETUP-EX.
030100     IF  NOT WK-C-SETUP-OK
030110         PERFORM D200-WRITE-REPORT-LINE
030120            THRU D299-WRITE-REPORT-LINE-EX
030200         GO TO C399-PROCESS-SPEND-EX
030300     END-IF.
030400     MOVE "spend     "    TO WK-C-XIDM-I-TXN-TYPE.
030500     PERFORM D100-IDEMPOTENCY-GATE
030600        THRU D199-IDEMPOTENCY-GATE-EX.
030700     IF  WK-C-XIDM-IS-REPLAY
030710         PERFORM D200-WRITE-REPORT-LINE
030720            THRU D299-WRITE-REPORT-LINE-EX
030800         GO TO C399-PROCESS-SPEND-EX
030900     END-IF.
031000     MOVE WK-N-USER-WALLET-ID TO WK-C-GBAL-I-WALLET-ID.
031100     CALL "WLTGBAL" USING WK-C-GBAL-RECORD.
031400     MOVE WK-C-GBAL-O-BALANCE TO WK-N-CURRENT-BALANCE.
031500     IF  WK-N-CURRENT-BALANCE < WLTREQ-REQ-AMOUNT
031600         MOVE WLTREQ-REQ-IDEM-KEY TO WK-C-XIDM-I-IDEM-KEY
031900         SET WK-C-XIDM-MODE-DELETE TO TRUE
032100         CALL "WLTXIDM" USING WK-C-XIDM-RECORD
032200         ADD 1 TO WK-N-REJECT-CNT
032210         MOVE WK-N-CURRENT-BALANCE TO WK-C-AVAIL-EDIT
032220         MOVE WLTREQ-REQ-AMOUNT    TO WK-C-REQ-EDIT
032230         MOVE SPACES               TO WK-C-REASON
032240         STRING "NSF AVAIL " WK-C-AVAIL-EDIT
032250                "REQ " WK-C-REQ-EDIT
032260                DELIMITED BY SIZE INTO WK-C-REASON
032400         PERFORM D200-WRITE-REPORT-LINE
032500            THRU D299-WRITE-REPORT-LINE-EX
032600         GO TO C399-PROCESS-SPEND-EX
032700     END-IF.
032750*    WLT0073 - SPEND DEBITS THE USER AND CREDITS REVENUE, THE
032760*    OPPOSITE SIGN FROM TOPUP/BONUS - SEE D300 FOR THE CTRPARTY LEG.
032800     COMPUTE WK-N-CURRENT-BALANCE = WLTREQ-REQ-AMOUNT.
032900     PERFORM D300-POST-LEDGER-PAIR
033000        THRU D399-POST-LEDGER-PAIR-EX.
033200     ADD 1                 TO WK-N-SPEND-CNT.
033300     ADD WLTREQ-REQ-AMOUNT TO WK-N-SPEND-AMT.
033400     MOVE SPACES           TO WK-C-REASON.
033500     PERFORM D200-WRITE-REPORT-LINE
033600        THRU D299-WRITE-REPORT-LINE-EX.
033700 C399-PROCESS-SPEND-EX.
033800     EXIT.
033900*----------------------------------------------------------------*
034000 D000-COMMON-SETUP.
034100*----------------------------------------------------------------*
034200     MOVE "Y" TO WK-C-SETUP-OK-SW.
034300     MOVE SPACES TO WK-C-REASON.
034400     SET WK-C-VACT-MODE-BY-ID TO TRUE.
034500     MOVE WLTREQ-REQ-ACCOUNT-ID TO WK-C-VACT-I-ACT-ID.
034600     CALL "WLTVACT" USING WK-C-VACT-RECORD.
034700     IF  WK-C-VACT-NOT-FOUND
034800         MOVE "N" TO WK-C-SETUP-OK-SW
034900         MOVE "ACCOUNT-NOT-FOUND" TO WK-C-REASON
035000         GO TO D099-COMMON-SETUP-EX
035100     END-IF.
035200     MOVE WLTREQ-REQ-ASSET-ID TO WK-C-VAST-I-AST-ID.
035300     CALL "WLTVAST" USING WK-C-VAST-RECORD.
035400     IF  WK-C-VAST-NOT-FOUND
035500         MOVE "N" TO WK-C-SETUP-OK-SW
035600         MOVE "ASSET-TYPE-NOT-FOUND" TO WK-C-REASON
035700         GO TO D099-COMMON-SETUP-EX
035800     END-IF.
035900     SET WK-C-VACT-MODE-BY-NAME TO TRUE.
036000     MOVE WK-C-COUNTERPARTY-NAME TO WK-C-VACT-I-ACT-NAME.
036100     CALL "WLTVACT" USING WK-C-VACT-RECORD.
036200     IF  WK-C-VACT-NOT-FOUND
036300         MOVE "N" TO WK-C-SETUP-OK-SW
036400         MOVE "SYSTEM ACCOUNT NOT ON FILE" TO WK-C-REASON
036500         GO TO D099-COMMON-SETUP-EX
036600     END-IF.
036700     MOVE WK-C-VACT-O-ACT-ID TO WK-N-CTRPARTY-ACT-ID.
036800     SET WK-C-VWAL-MODE-RESOLVE TO TRUE.
036900     MOVE WK-N-CTRPARTY-ACT-ID  TO WK-C-VWAL-I-ACT-ID.
037000     MOVE WLTREQ-REQ-ASSET-ID   TO WK-C-VWAL-I-AST-ID.
037100     CALL "WLTVWAL" USING WK-C-VWAL-RECORD.
037200     MOVE WK-C-VWAL-O-WALLET-ID TO WK-N-CTRPARTY-WALLET-ID.
037300     SET WK-C-VWAL-MODE-RESOLVE TO TRUE.
037400     MOVE WLTREQ-REQ-ACCOUNT-ID TO WK-C-VWAL-I-ACT-ID.
037500     MOVE WLTREQ-REQ-ASSET-ID   TO WK-C-VWAL-I-AST-ID.
037600     CALL "WLTVWAL" USING WK-C-VWAL-RECORD.
037700     MOVE WK-C-VWAL-O-WALLET-ID TO WK-N-USER-WALLET-ID.
037800     SET WK-C-VWAL-MODE-LOCK-PAIR TO TRUE.
037900     MOVE WK-N-CTRPARTY-WALLET-ID TO WK-C-VWAL-I-WALLET-A.
038000     MOVE WK-N-USER-WALLET-ID     TO WK-C-VWAL-I-WALLET-B.
038100     CALL "WLTVWAL" USING WK-C-VWAL-RECORD.
038200 D099-COMMON-SETUP-EX.
038300     EXIT.
038400*----------------------------------------------------------------*
038500 D100-IDEMPOTENCY-GATE.
038600*----------------------------------------------------------------*
038700     SET WK-C-XIDM-MODE-FIND-OR-INS TO TRUE.
038800     MOVE WLTREQ-REQ-IDEM-KEY    TO WK-C-XIDM-I-IDEM-KEY.
038900     MOVE WLTREQ-REQ-DESCRIPTION TO WK-C-XIDM-I-TXN-DESC.
039000     CALL "WLTXIDM" USING WK-C-XIDM-RECORD.
039100     MOVE WK-C-XIDM-O-TXN-ID TO WK-N-NEW-TXN-ID.
039200     IF  WK-C-XIDM-IS-REPLAY
039300         MOVE "idempotent" TO WK-C-REASON
039400         ADD 1 TO WK-N-REPLAY-CNT
039500     END-IF.
039600 D199-IDEMPOTENCY-GATE-EX.
039700     EXIT.
039800*----------------------------------------------------------------*
039900 D200-WRITE-REPORT-LINE.
040000*----------------------------------------------------------------*
040100     INITIALIZE WLTRPT-RECORD.
040200     MOVE WLTREQ-REQ-IDEM-KEY   TO WLTRPT-IDEM-KEY.
040300     MOVE WLTREQ-REQ-ACCOUNT-ID TO WLTRPT-ACCOUNT-ID.
040400     MOVE WLTREQ-REQ-ASSET-ID   TO WLTRPT-ASSET-ID.
040500     MOVE WLTREQ-REQ-AMOUNT     TO WLTRPT-AMOUNT.
040600     MOVE WLTREQ-REQ-TYPE       TO WLTRPT-TYPE.
040700     MOVE WK-C-REASON           TO WLTRPT-REASON.
040800     IF  WK-C-REASON = SPACES OR WK-C-REASON = "idempotent"
040900         MOVE "R" TO WLTRPT-LINE-TYPE
041000         IF  WK-C-REASON = "idempotent"
041100             MOVE "idempotent" TO WLTRPT-STATUS
041200         ELSE
041300             MOVE "completed " TO WLTRPT-STATUS
041400         END-IF
041500     ELSE
041600         MOVE "X" TO WLTRPT-LINE-TYPE
041700         MOVE "rejected  " TO WLTRPT-STATUS
041800     END-IF.
041900     WRITE WLTRPTF-REC FROM WLTRPT-RECORD.
042000     IF  WK-C-RPT-FILE-STATUS NOT = "00"
042100         DISPLAY "WLTPOST - WRITE FILE ERROR - WLTRPTF"
042200         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
042300     END-IF.
042400 D299-WRITE-REPORT-LINE-EX.
042500     EXIT.
042600*----------------------------------------------------------------*
042700 D300-POST-LEDGER-PAIR.
042800*----------------------------------------------------------------*
042810*    WRITES WK-N-CURRENT-BALANCE AS-IS TO THE CTRPARTY WALLET AND
042820*    ITS NEGATIVE TO THE USER WALLET - THE CALLER MUST LOAD
042830*    WK-N-CURRENT-BALANCE WITH THE SIGN THE CTRPARTY LEG SHOULD
042840*    CARRY BEFORE PERFORMING THIS PARAGRAPH.
042900     OPEN EXTEND TFSWLEDG.
043000     IF  WK-C-LDG-FILE-STATUS NOT = "00"
043100         DISPLAY "WLTPOST - OPEN FILE ERROR - TFSWLEDG"
043200         DISPLAY "FILE STATUS IS " WK-C-LDG-FILE-STATUS
043300         GO TO Y900-ABNORMAL-TERMINATION
043400     END-IF.
043500     ADD 1 TO WK-N-NEXT-LDG-ID.
043600     INITIALIZE WLTLDG-RECORD.
043700     MOVE WK-N-NEXT-LDG-ID        TO WLTLDG-LDG-ID.
043800     MOVE WK-N-NEW-TXN-ID         TO WLTLDG-LDG-TXN-ID.
043900     MOVE WK-N-CTRPARTY-WALLET-ID TO WLTLDG-LDG-WALLET-ID.
044000     MOVE WK-N-CURRENT-BALANCE    TO WLTLDG-LDG-AMOUNT.
044100     MOVE WK-N-RUN-NO             TO WLTLDG-LDG-POST-RUN-NO.
044200     WRITE TFSWLEDG-REC FROM WLTLDG-RECORD.
044300     ADD 1 TO WK-N-NEXT-LDG-ID.
044400     INITIALIZE WLTLDG-RECORD.
044500     MOVE WK-N-NEXT-LDG-ID     TO WLTLDG-LDG-ID.
044600     MOVE WK-N-NEW-TXN-ID      TO WLTLDG-LDG-TXN-ID.
044700     MOVE WK-N-USER-WALLET-ID  TO WLTLDG-LDG-WALLET-ID.
044800     COMPUTE WLTLDG-LDG-AMOUNT = 0 - WK-N-CURRENT-BALANCE.
044900     MOVE WK-N-RUN-NO          TO WLTLDG-LDG-POST-RUN-NO.
045000     WRITE TFSWLEDG-REC FROM WLTLDG-RECORD.
045100     CLOSE TFSWLEDG.
045150     MOVE WK-N-NEXT-LDG-ID TO WK-N-LDG-ID-DISPLAY.
045160     DISPLAY "WLTPOST - POSTED LEDGER PAIR ENDING AT LDG-ID "
045170             WK-C-LDG-ID-DISPLAY.
045200     ADD 2 TO WK-N-ENTRY-CNT.
045300 D399-POST-LEDGER-PAIR-EX.
045400     EXIT.
045500*----------------------------------------------------------------*
045600 Y100-WRITE-SUMMARY.
045700*----------------------------------------------------------------*
045800     INITIALIZE WLTRPT-SUMMARY-RECORD.
045900     MOVE "END OF RUN CONTROL TOTALS" TO WLTRPT-SUM-LABEL.
046000     MOVE WK-N-TOPUP-CNT  TO WLTRPT-SUM-TOPUP-CNT.
046100     MOVE WK-N-TOPUP-AMT  TO WLTRPT-SUM-TOPUP-AMT.
046200     MOVE WK-N-BONUS-CNT  TO WLTRPT-SUM-BONUS-CNT.
046300     MOVE WK-N-BONUS-AMT  TO WLTRPT-SUM-BONUS-AMT.
046400     MOVE WK-N-SPEND-CNT  TO WLTRPT-SUM-SPEND-CNT.
046500     MOVE WK-N-SPEND-AMT  TO WLTRPT-SUM-SPEND-AMT.
046600     MOVE WK-N-REJECT-CNT TO WLTRPT-SUM-REJECT-CNT.
046700     MOVE WK-N-REPLAY-CNT TO WLTRPT-SUM-REPLAY-CNT.
046800     MOVE WK-N-ENTRY-CNT  TO WLTRPT-SUM-ENTRY-CNT.
046850     DIVIDE WK-N-ENTRY-CNT BY 2 GIVING WK-N-BALANCE-QUOT
046860         REMAINDER WK-N-BALANCE-REM.
046900     IF  WK-N-BALANCE-REM = 0
047000         MOVE "Y" TO WLTRPT-SUM-BALANCED-FLAG
047100     ELSE
047200         MOVE "N" TO WLTRPT-SUM-BALANCED-FLAG
047300     END-IF.
047400     WRITE WLTRPTF-REC FROM WLTRPT-SUMMARY-RECORD.
047500 Y199-WRITE-SUMMARY-EX.
047600     EXIT.
047700*----------------------------------------------------------------*
047800 Y900-ABNORMAL-TERMINATION.
047900*----------------------------------------------------------------*
048000     PERFORM Z000-END-PROGRAM-ROUTINE
048100        THRU Z099-END-PROGRAM-ROUTINE-EX.
048200     STOP RUN.
048300*----------------------------------------------------------------*
048400 Z000-END-PROGRAM-ROUTINE.
048500*----------------------------------------------------------------*
048600     CLOSE WLTREQF.
048700     CLOSE WLTRPTF.
048800 Z099-END-PROGRAM-ROUTINE-EX.
048900     EXIT.
049000*
049100****************************************************************
049200**************** END OF PROGRAM SOURCE - WLTPOST ****************
049300****************************************************************
