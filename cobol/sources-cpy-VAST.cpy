000100******************************************************************
000200*    VAST  -  LINKAGE AREA FOR WLTVAST                            *
000300*    VALIDATES REQ-ASSET-ID AGAINST THE ASSET TYPE MASTER.        *
000400*    CALLED FROM WLTPOST B000-COMMON-SETUP.                       *
000500******************************************************************
000600*                                                                *
000700* AMENDMENT HISTORY                                              *
000800*                                                                *
000900*-----------------------------------------------------------------
001000*  WLT0010 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001100*  Y2K0011 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0010
001200*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0010
001300*-----------------------------------------------------------------
001400*
001500 01  WK-C-VAST-RECORD.
001600     05  WK-C-VAST-INPUT.
001700         10  WK-C-VAST-I-AST-ID         PIC 9(09).
001800         10  FILLER                     PIC X(10).
001900     05  WK-C-VAST-OUTPUT.
002000         10  WK-C-VAST-O-FOUND          PIC X(01).
002100             88  WK-C-VAST-FOUND             VALUE "Y".
002200             88  WK-C-VAST-NOT-FOUND         VALUE "N".
002300         10  WK-C-VAST-O-AST-ID         PIC 9(09).
002400         10  WK-C-VAST-O-AST-NAME       PIC X(40).
002500         10  WK-C-VAST-O-AST-CODE       PIC X(10).
002600         10  WK-C-VAST-O-AST-DECIMALS   PIC 9(02).
002700         10  WK-C-VAST-ERROR-CD         PIC X(07).
002800         10  WK-C-VAST-FS               PIC X(02).
002900         10  FILLER                     PIC X(10).
