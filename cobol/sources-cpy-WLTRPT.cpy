000100******************************************************************
000200*    WLTRPT  -  POSTING REPORT OUTPUT RECORD                      *
000300*    FILE WLTRPTF  -  ONE DETAIL LINE PER TRANSACTION REQUEST     *
000400*    PROCESSED ("R" = POSTED RESULT, "X" = REJECTED), FOLLOWED BY *
000500*    ONE WLTRPT-SUMMARY-RECORD AT END OF RUN CARRYING THE         *
000600*    CONTROL TOTALS.  WRITTEN BY WLTPOST D200-WRITE-REPORT-LINE   *
000700*    AND Y100-WRITE-SUMMARY.                                      *
000800******************************************************************
000900*                                                                *
001000* AMENDMENT HISTORY                                              *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*  WLT0074 - RSOMCHAI - 02/11/1999 - INITIAL VERSION - DETAIL     *
001400*                       LINE ONLY.                                *
001500*  WLT0025 - TNGKAHM  - 04/05/2001 - ADD WLTRPT-SUMMARY-RECORD -  WLT0025
001600*                       OPERATIONS WANTED THE CONTROL TOTALS ON   WLT0025
001700*                       THE SAME REPORT RATHER THAN A SEPARATE    WLT0025
001800*                       JOB LOG GREP.                             WLT0025
001900*  Y2K0010 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0025
002000*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0025
002100*-----------------------------------------------------------------
002200*
002300 01  WLTRPT-RECORD.
002400     05  WLTRPT-LINE-TYPE            PIC X(01).
002500         88  WLTRPT-LINE-RESULT          VALUE "R".
002600         88  WLTRPT-LINE-REJECTED        VALUE "X".
002700     05  WLTRPT-IDEM-KEY             PIC X(64).
002800     05  WLTRPT-TYPE                 PIC X(10).
002900     05  WLTRPT-ACCOUNT-ID           PIC 9(09).
003000     05  WLTRPT-ASSET-ID             PIC 9(09).
003100     05  WLTRPT-AMOUNT               PIC -9(14).
003200     05  WLTRPT-STATUS               PIC X(10).
003300         88  WLTRPT-STATUS-COMPLETED     VALUE "completed ".
003400         88  WLTRPT-STATUS-IDEMPOTENT    VALUE "idempotent".
003500         88  WLTRPT-STATUS-REJECTED      VALUE "rejected  ".
003600     05  WLTRPT-REASON               PIC X(40).
003700     05  FILLER                      PIC X(38).
003800 01  WLTRPT-SUMMARY-RECORD.
003900     05  WLTRPT-SUM-LINE-TYPE        PIC X(01) VALUE "S".
004000     05  WLTRPT-SUM-LABEL            PIC X(24).
004100     05  WLTRPT-SUM-TOPUP-CNT        PIC -9(08).
004200     05  WLTRPT-SUM-TOPUP-AMT        PIC -9(14).
004300     05  WLTRPT-SUM-BONUS-CNT        PIC -9(08).
004400     05  WLTRPT-SUM-BONUS-AMT        PIC -9(14).
004500     05  WLTRPT-SUM-SPEND-CNT        PIC -9(08).
004600     05  WLTRPT-SUM-SPEND-AMT        PIC -9(14).
004700     05  WLTRPT-SUM-REJECT-CNT       PIC -9(08).
004800     05  WLTRPT-SUM-REPLAY-CNT       PIC -9(08).
004900     05  WLTRPT-SUM-ENTRY-CNT        PIC -9(08).
005000     05  WLTRPT-SUM-BALANCED-FLAG    PIC X(01).
005100         88  WLTRPT-SUM-IS-BALANCED      VALUE "Y".
005200     05  FILLER                      PIC X(44).
