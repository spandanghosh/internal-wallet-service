000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WLTVACT.
000300 AUTHOR.         RSOMCHAI.
000400 INSTALLATION.   CASH MANAGEMENT SYSTEMS - WALLET DESK.
000500 DATE-WRITTEN.   02 NOV 1989.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000800                 IS NOT TO BE COPIED OR USED OUTSIDE THE BANK
000900                 WITHOUT WRITTEN AUTHORITY.
001000*
001100*DESCRIPTION :  THIS ROUTINE VALIDATES AN ACCOUNT AGAINST THE
001200*               WALLET LEDGER ACCOUNT MASTER, TFSWACCT, EITHER
001300*               BY ACT-ID (MODE "I") OR BY RESERVED SYSTEM
001400*               ACCOUNT NAME (MODE "N" - "Treasury"/"Revenue").
001500*               THE MASTER IS SMALL AND IS LOADED INTO A TABLE
001600*               ON THE FIRST CALL OF THE RUN AND SEARCHED WITH
001700*               SEARCH ALL ON SUBSEQUENT CALLS.
001800*
001900*================================================================
002000* CHANGE LOG
002100*================================================================
002200*  WLT0001 - RSOMCHAI - 02/11/1989 - INITIAL VERSION.             *
002300*  WLT0002 - RSOMCHAI - 14/03/1990 - ADD MODE "N" LOOKUP-BY-NAME  *
002400*                       FOR THE TREASURY/REVENUE COUNTERPARTY.    *
002500*  WLT0009 - TNGKAHM  - 19/09/1993 - CORRECT SEARCH ALL - TABLE   *
002600*                       MUST BE LOADED IN ASCENDING ACT-ID ORDER  *
002700*                       FOR THE BINARY SEARCH TO WORK, MASTER     *
002800*                       WAS NOT GUARANTEED SORTED.  TABLE IS NOW  *
002900*                       BUBBLE-SORTED INTO ASCENDING ACT-ID ORDER *
003000*                       AFTER LOAD, BEFORE ANY SEARCH ALL RUNS.   *
003010*  Y2K0003 - TNGKAHM  - 29/12/1998 - YEAR 2000 READINESS REVIEW - *
003020*                       NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,   *
003030*                       NO CHANGE REQUIRED.                      *
003200*  WLT0021 - PSUBRAM  - 03/07/2002 - RAISE WK-N-ACT-TABLE-MAX     *
003300*                       FROM 200 TO 2000 ENTRIES - ACCOUNT BASE   *
003400*                       OUTGREW THE ORIGINAL SIZING.              *
003500*  WLT0048 - ACNDUS   - 11/03/2014 - CODE REVIEW - BANNER         *
003600*                       COMMENTS ALIGNED, NO LOGIC CHANGE.        *
003650*  WLT0061 - PSUBRAM  - 06/05/2015 - OPS REQUESTED THE ACT-ID AND *
003660*                       LOOKUP-NAME BE ECHOED TO THE JOB LOG ON A *
003670*                       NOT-ON-FILE MISS, TO SPEED UP OVERNIGHT   *
003680*                       BATCH TRIAGE.                            *
003685*  WLT0071 - PSUBRAM  - 10/08/2015 - AUDIT REQUEST TFS-4502 - THE *
003686*                       ACT-STATUS BYTE ADDED BY WLT0033 WAS      *
003687*                       BEING LOADED INTO THE TABLE AND NEVER     *
003688*                       TESTED - A CLOSED ACCOUNT COULD STILL BE  *
003689*                       POSTED TO.  B100-SEARCH-BY-ID AND         *
003691*                       B200-SEARCH-BY-NAME NOW TREAT A CLOSED    *
003692*                       ACCOUNT AS NOT-ON-FILE (WLT0913) SO       *
003693*                       WLTPOST REJECTS IT THE SAME WAY AS A      *
003694*                       MISSING ACCOUNT.                          *
003695*  WLT0076 - ACNDUS   - 24/08/2015 - STANDARDS REVIEW - MOVED      *
003696*                       WK-N-ACT-TABLE-MAX TO A STANDALONE         *
003697*                       77-LEVEL - IT IS A FIXED TABLE SIZE, NOT   *
003698*                       A FIELD THE PROGRAM EVER MOVES AS PART OF  *
003699*                       THE WK-N-WORK-AREA GROUP.                  *
003700*----------------------------------------------------------------*
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004400                  C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TFSWACCT ASSIGN TO DATABASE-TFSWACCT
004900            ORGANIZATION IS SEQUENTIAL
005000            ACCESS MODE  IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  TFSWACCT
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS TFSWACCT-REC.
005800 01  TFSWACCT-REC.
005900     COPY DDS-ALL-FORMATS OF TFSWACCT.
006000 01  TFSWACCT-REC-1.
006100     COPY WLTACT.
006200
006300 WORKING-STORAGE SECTION.
006400 01  FILLER                  PIC X(24) VALUE
006500         "** PROGRAM WLTVACT   **".
006550
006560 77  WK-N-ACT-TABLE-MAX       PIC 9(05) COMP VALUE 2000.
006600
006700 01  WK-C-SWITCHES.
006800     05  WK-C-FIRST-TIME-SW      PIC X(01) VALUE "Y".
006900         88  WK-C-FIRST-TIME         VALUE "Y".
007000     05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
007100         88  WK-C-NAME-FOUND         VALUE "Y".
007200
007300 01  WK-N-WORK-AREA.
007400     05  WK-N-ACT-COUNT           PIC 9(05) COMP VALUE ZERO.
007600     05  WK-N-IDX                 PIC 9(05) COMP VALUE ZERO.
007650     05  WK-N-IDX2                PIC 9(05) COMP VALUE ZERO.
007660     05  WK-C-SORT-SWAPPED-SW     PIC X(01) VALUE "N".
007670         88  WK-C-SORT-SWAPPED        VALUE "Y".
007700
007800 01  WK-T-ACT-TABLE.
007900     05  WK-T-ACT-ENTRY OCCURS 2000 TIMES
008000             ASCENDING KEY IS WK-T-ACT-ID
008100             INDEXED BY WK-T-ACT-IDX.
008200         10  WK-T-ACT-ID              PIC 9(09).
008300         10  WK-T-ACT-TYPE            PIC X(06).
008400         10  WK-T-ACT-NAME            PIC X(40).
008500         10  WK-T-ACT-STATUS          PIC X(01).
008550
008560 01  WK-T-SWAP-ENTRY.
008570     05  WK-T-SWAP-ACT-ID         PIC 9(09).
008580     05  WK-T-SWAP-ACT-TYPE       PIC X(06).
008590     05  WK-T-SWAP-ACT-NAME       PIC X(40).
008600     05  WK-T-SWAP-ACT-STATUS     PIC X(01).
008610
008620 01  WK-C-NAME-KEY-BUFFER.
008630     05  WK-C-NAME-KEY-TEXT       PIC X(40).
008640 01  WK-C-NAME-KEY-BUFFER-ALT REDEFINES WK-C-NAME-KEY-BUFFER.
008650     05  WK-C-NAME-KEY-SHORT      PIC X(20).
008660     05  WK-C-NAME-KEY-REST       PIC X(20).
008670
008680 01  WK-C-ACT-ID-DISPLAY          PIC X(09).
008690 01  WK-N-ACT-ID-DISPLAY REDEFINES WK-C-ACT-ID-DISPLAY
008692                                  PIC 9(09).
008700* ------------------- PROGRAM WORKING STORAGE --------------------
008800 01  WK-C-COMMON.
008900     COPY WLTCMWS.
009000
009100 LINKAGE SECTION.
009200*****************
009300     COPY VACT.
009400
009500 PROCEDURE DIVISION USING WK-C-VACT-RECORD.
009600*****************************************
009700 MAIN-MODULE.
009800     IF  WK-C-FIRST-TIME
009900         PERFORM A000-LOAD-ACCOUNT-TABLE
010000            THRU A099-LOAD-ACCOUNT-TABLE-EX
010100         MOVE "N" TO WK-C-FIRST-TIME-SW
010200     END-IF.
010300     PERFORM B000-MAIN-PROCESSING
010400        THRU B099-MAIN-PROCESSING-EX.
010500     EXIT PROGRAM.
010600*----------------------------------------------------------------*
010700 A000-LOAD-ACCOUNT-TABLE.
010800*----------------------------------------------------------------*
010900     MOVE ZERO TO WK-N-ACT-COUNT.
011000     OPEN INPUT TFSWACCT.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "WLTVACT - OPEN FILE ERROR - TFSWACCT"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         GO TO Y900-ABNORMAL-TERMINATION
011500     END-IF.
011600     PERFORM A100-READ-ACCOUNT
011700        THRU A199-READ-ACCOUNT-EX
011800        UNTIL WK-C-END-OF-FILE
011900        OR WK-N-ACT-COUNT >= WK-N-ACT-TABLE-MAX.
012000     CLOSE TFSWACCT.
012050     PERFORM A150-SORT-ACCOUNT-TABLE
012060        THRU A159-SORT-ACCOUNT-TABLE-EX.
012100 A099-LOAD-ACCOUNT-TABLE-EX.
012200     EXIT.
012210*----------------------------------------------------------------*
012220 A150-SORT-ACCOUNT-TABLE.
012230*----------------------------------------------------------------*
012240     MOVE "Y" TO WK-C-SORT-SWAPPED-SW.
012250     PERFORM A160-SORT-ONE-PASS
012260        THRU A169-SORT-ONE-PASS-EX
012270        UNTIL NOT WK-C-SORT-SWAPPED.
012280 A159-SORT-ACCOUNT-TABLE-EX.
012290     EXIT.
012300*----------------------------------------------------------------*
012310 A160-SORT-ONE-PASS.
012320*----------------------------------------------------------------*
012330     MOVE "N" TO WK-C-SORT-SWAPPED-SW.
012340     PERFORM A170-COMPARE-ADJACENT
012350        THRU A179-COMPARE-ADJACENT-EX
012360        VARYING WK-N-IDX FROM 1 BY 1
012370        UNTIL WK-N-IDX >= WK-N-ACT-COUNT.
012380 A169-SORT-ONE-PASS-EX.
012390     EXIT.
012400*----------------------------------------------------------------*
012410 A170-COMPARE-ADJACENT.
012420*----------------------------------------------------------------*
012430     COMPUTE WK-N-IDX2 = WK-N-IDX + 1.
012440     IF  WK-T-ACT-ID(WK-N-IDX) > WK-T-ACT-ID(WK-N-IDX2)
012450         MOVE WK-T-ACT-ENTRY(WK-N-IDX)  TO WK-T-SWAP-ENTRY
012460         MOVE WK-T-ACT-ENTRY(WK-N-IDX2) TO WK-T-ACT-ENTRY(WK-N-IDX)
012470         MOVE WK-T-SWAP-ENTRY           TO WK-T-ACT-ENTRY(WK-N-IDX2)
012480         MOVE "Y" TO WK-C-SORT-SWAPPED-SW
012490     END-IF.
012495 A179-COMPARE-ADJACENT-EX.
012496     EXIT.
012497*----------------------------------------------------------------*
012498 A100-READ-ACCOUNT.
012499*----------------------------------------------------------------*
012600     READ TFSWACCT.
012700     IF  WK-C-END-OF-FILE
012800         GO TO A199-READ-ACCOUNT-EX
012900     END-IF.
013000     IF  NOT WK-C-SUCCESSFUL
013100         DISPLAY "WLTVACT - READ FILE ERROR - TFSWACCT"
013200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300         GO TO Y900-ABNORMAL-TERMINATION
013400     END-IF.
013500     ADD 1 TO WK-N-ACT-COUNT.
013600     MOVE WLTACT-ACT-ID    TO WK-T-ACT-ID(WK-N-ACT-COUNT).
013700     MOVE WLTACT-ACT-TYPE  TO WK-T-ACT-TYPE(WK-N-ACT-COUNT).
013800     MOVE WLTACT-ACT-NAME  TO WK-T-ACT-NAME(WK-N-ACT-COUNT).
013900     MOVE WLTACT-ACT-STATUS TO WK-T-ACT-STATUS(WK-N-ACT-COUNT).
014000 A199-READ-ACCOUNT-EX.
014100     EXIT.
014200*----------------------------------------------------------------*
014300 B000-MAIN-PROCESSING.
014400*----------------------------------------------------------------*
014500     MOVE "N"    TO WK-C-VACT-O-FOUND.
014600     MOVE SPACES TO WK-C-VACT-O-ACT-TYPE WK-C-VACT-O-ACT-NAME.
014700     MOVE ZERO   TO WK-C-VACT-O-ACT-ID.
014800     MOVE SPACES TO WK-C-VACT-ERROR-CD.
014900     EVALUATE TRUE
015000         WHEN WK-C-VACT-MODE-BY-ID
015100             PERFORM B100-SEARCH-BY-ID
015200                THRU B199-SEARCH-BY-ID-EX
015300         WHEN WK-C-VACT-MODE-BY-NAME
015400             PERFORM B200-SEARCH-BY-NAME
015500                THRU B299-SEARCH-BY-NAME-EX
015600         WHEN OTHER
015700             MOVE "WLT0901" TO WK-C-VACT-ERROR-CD
015800     END-EVALUATE.
015900 B099-MAIN-PROCESSING-EX.
016000     EXIT.
016100*----------------------------------------------------------------*
016200 B100-SEARCH-BY-ID.
016300*----------------------------------------------------------------*
016400     SET WK-T-ACT-IDX TO 1.
016500     SEARCH ALL WK-T-ACT-ENTRY
016600         AT END
016700             MOVE "N"       TO WK-C-VACT-O-FOUND
016800             MOVE "WLT0902" TO WK-C-VACT-ERROR-CD
016810             MOVE WK-C-VACT-I-ACT-ID TO WK-N-ACT-ID-DISPLAY
016820             DISPLAY "WLTVACT - ACCOUNT NOT ON FILE - "
016830                     WK-C-ACT-ID-DISPLAY
016900         WHEN WK-T-ACT-ID(WK-T-ACT-IDX) = WK-C-VACT-I-ACT-ID
017000             MOVE "Y" TO WK-C-VACT-O-FOUND
017100             MOVE WK-T-ACT-ID(WK-T-ACT-IDX)
017200                        TO WK-C-VACT-O-ACT-ID
017300             MOVE WK-T-ACT-TYPE(WK-T-ACT-IDX)
017400                        TO WK-C-VACT-O-ACT-TYPE
017500             MOVE WK-T-ACT-NAME(WK-T-ACT-IDX)
017600                        TO WK-C-VACT-O-ACT-NAME
017610             IF  WK-T-ACT-STATUS(WK-T-ACT-IDX) = "C"
017620                 MOVE "N"       TO WK-C-VACT-O-FOUND
017630                 MOVE "WLT0913" TO WK-C-VACT-ERROR-CD
017640                 MOVE WK-C-VACT-I-ACT-ID TO WK-N-ACT-ID-DISPLAY
017650                 DISPLAY "WLTVACT - ACCOUNT IS CLOSED - "
017660                         WK-C-ACT-ID-DISPLAY
017670             END-IF
017700     END-SEARCH.
017800 B199-SEARCH-BY-ID-EX.
017900     EXIT.
018000*----------------------------------------------------------------*
018100 B200-SEARCH-BY-NAME.
018200*----------------------------------------------------------------*
018300     MOVE "N" TO WK-C-FOUND-SW.
018310     MOVE WK-C-VACT-I-ACT-NAME TO WK-C-NAME-KEY-TEXT.
018400     PERFORM B210-COMPARE-NAME
018500        THRU B219-COMPARE-NAME-EX
018600        VARYING WK-N-IDX FROM 1 BY 1
018700        UNTIL WK-N-IDX > WK-N-ACT-COUNT
018800        OR WK-C-NAME-FOUND.
018900     IF  NOT WK-C-NAME-FOUND
019000         MOVE "WLT0902" TO WK-C-VACT-ERROR-CD
019010         DISPLAY "WLTVACT - SYSTEM ACCOUNT NOT ON FILE - "
019020                 WK-C-NAME-KEY-SHORT
019100     END-IF.
019200 B299-SEARCH-BY-NAME-EX.
019300     EXIT.
019400*----------------------------------------------------------------*
019500 B210-COMPARE-NAME.
019600*----------------------------------------------------------------*
019700     IF  WK-T-ACT-NAME(WK-N-IDX) = WK-C-VACT-I-ACT-NAME
019800         MOVE "Y" TO WK-C-FOUND-SW WK-C-VACT-O-FOUND
019900         MOVE WK-T-ACT-ID(WK-N-IDX)   TO WK-C-VACT-O-ACT-ID
020000         MOVE WK-T-ACT-TYPE(WK-N-IDX) TO WK-C-VACT-O-ACT-TYPE
020100         MOVE WK-T-ACT-NAME(WK-N-IDX) TO WK-C-VACT-O-ACT-NAME
020110         IF  WK-T-ACT-STATUS(WK-N-IDX) = "C"
020120             MOVE "N"       TO WK-C-VACT-O-FOUND
020130             MOVE "WLT0913" TO WK-C-VACT-ERROR-CD
020140             DISPLAY "WLTVACT - SYSTEM ACCOUNT IS CLOSED - "
020150                     WK-C-NAME-KEY-SHORT
020160         END-IF
020200     END-IF.
020300 B219-COMPARE-NAME-EX.
020400     EXIT.
020500*----------------------------------------------------------------*
020600 Y900-ABNORMAL-TERMINATION.
020700*----------------------------------------------------------------*
020800     EXIT PROGRAM.
021000*
021100****************************************************************
021200**************** END OF PROGRAM SOURCE - WLTVACT ****************
021300****************************************************************
