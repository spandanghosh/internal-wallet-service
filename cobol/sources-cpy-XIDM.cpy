000100******************************************************************
000200*    XIDM  -  LINKAGE AREA FOR WLTXIDM                            *
000300*    MODE "F" FINDS THE TRANSACTION ROW FOR WK-C-XIDM-I-IDEM-KEY, *
000400*    INSERTING A NEW ROW IF NONE EXISTS (THE IDEMPOTENCY GATE).   *
000500*    MODE "D" DELETES THE ROW JUST INSERTED - THE SPEND ROLLBACK  *
000600*    WHEN THE BALANCE CHECK SUBSEQUENTLY FAILS.                   *
000700******************************************************************
000800*                                                                *
000900* AMENDMENT HISTORY                                              *
001000*                                                                *
001100*-----------------------------------------------------------------
001200*  WLT0012 - RSOMCHAI - 02/11/1999 - INITIAL VERSION - MODE "F"   *
001300*                       ONLY.                                    *
001400*  WLT0034 - TNGKAHM  - 11/02/2002 - ADD MODE "D" FOR THE SPEND   WLT0034
001500*                       ROLLBACK PATH - PREVIOUSLY THE REJECTED   WLT0034
001600*                       TRANSACTION ROW WAS LEFT BEHIND AND A     WLT0034
001700*                       RETRY WITH THE SAME KEY WAS WRONGLY       WLT0034
001800*                       TREATED AS A REPLAY.                      WLT0034
001900*-----------------------------------------------------------------
002000*
002100 01  WK-C-XIDM-RECORD.
002200     05  WK-C-XIDM-INPUT.
002300         10  WK-C-XIDM-I-MODE           PIC X(01).
002400             88  WK-C-XIDM-MODE-FIND-OR-INS  VALUE "F".
002500             88  WK-C-XIDM-MODE-DELETE       VALUE "D".
002600         10  WK-C-XIDM-I-IDEM-KEY       PIC X(64).
002700         10  WK-C-XIDM-I-TXN-TYPE       PIC X(10).
002800         10  WK-C-XIDM-I-TXN-DESC       PIC X(80).
002900         10  WK-C-XIDM-I-TXN-ID         PIC 9(09).
003000         10  FILLER                     PIC X(10).
003100     05  WK-C-XIDM-OUTPUT.
003200         10  WK-C-XIDM-O-TXN-ID         PIC 9(09).
003300         10  WK-C-XIDM-O-REPLAY-FLAG    PIC X(01).
003400             88  WK-C-XIDM-IS-REPLAY         VALUE "Y".
003500             88  WK-C-XIDM-IS-NEW            VALUE "N".
003600         10  WK-C-XIDM-O-TXN-TYPE       PIC X(10).
003700         10  WK-C-XIDM-ERROR-CD         PIC X(07).
003800         10  WK-C-XIDM-FS               PIC X(02).
003900         10  FILLER                     PIC X(10).
