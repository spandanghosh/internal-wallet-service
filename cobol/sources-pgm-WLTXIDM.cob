000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WLTXIDM.
000300 AUTHOR.         RSOMCHAI.
000400 INSTALLATION.   CASH MANAGEMENT SYSTEMS - WALLET DESK.
000500 DATE-WRITTEN.   02 NOV 1989.
000600 DATE-COMPILED.
000700 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000800                 IS NOT TO BE COPIED OR USED OUTSIDE THE BANK
000900                 WITHOUT WRITTEN AUTHORITY.
001000*
001100*DESCRIPTION :  THE IDEMPOTENCY GATE.  MODE "F" READS TFSWTXN BY
001200*               TXN-IDEM-KEY; IF THE KEY IS ALREADY ON FILE THE
001300*               CALLER IS TOLD THIS IS A REPLAY AND NO NEW ROW IS
001400*               WRITTEN; OTHERWISE A NEW TRANSACTION ROW IS
001500*               INSERTED AND ITS NEW TXN-ID RETURNED.  MODE "D"
001600*               DELETES THE ROW JUST INSERTED - USED BY THE
001700*               SPEND FLOW WHEN THE SUBSEQUENT BALANCE CHECK
001800*               FAILS AND THE WHOLE TRANSACTION MUST ROLL BACK.
001900*
002000*================================================================
002100* CHANGE LOG
002200*================================================================
002300*  WLT0005 - RSOMCHAI - 02/11/1989 - INITIAL VERSION - MODE "F"   *
002400*                       ONLY.                                    *
002500*  Y2K0006 - TNGKAHM  - 29/12/1998 - YEAR 2000 READINESS REVIEW - *
002600*                       NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,   *
002700*                       NO CHANGE REQUIRED.                      *
002800*  WLT0034 - TNGKAHM  - 11/02/2002 - ADD MODE "D" FOR THE SPEND   *
002900*                       ROLLBACK PATH - PREVIOUSLY A REJECTED     *
003000*                       SPEND LEFT ITS TRANSACTION ROW BEHIND AND *
003100*                       A RETRY WITH THE SAME KEY WAS WRONGLY     *
003200*                       TREATED AS A REPLAY INSTEAD OF BEING      *
003300*                       RE-ATTEMPTED.                             *
003400*  WLT0038 - TNGKAHM  - 14/06/2002 - SEED WK-N-NEXT-TXN-ID FROM A *
003500*                       ONE-TIME PRIMING PASS OF TFSWTXN AT OPEN  *
003600*                       TIME RATHER THAN FROM A SEPARATE COUNTER  *
003700*                       FILE - ONE LESS FILE FOR OPERATIONS TO    *
003800*                       LOOK AFTER.                               *
003850*  WLT0064 - PSUBRAM  - 06/05/2015 - ECHO THE TXN-ID AND IDEM-KEY  *
003860*                       TO THE JOB LOG ON A REPLAY HIT, SAME      *
003870*                       TRIAGE REQUEST AS WLTVACT/WLTVAST/WLTVWAL *
003880*                       THIS WEEK.                                *
003900*----------------------------------------------------------------*
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004600                  C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT TFSWTXN ASSIGN TO DATABASE-TFSWTXN
005100            ORGANIZATION IS INDEXED
005200            ACCESS MODE  IS DYNAMIC
005300            RECORD KEY   IS EXTERNALLY-DESCRIBED-KEY
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  TFSWTXN
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS TFSWTXN-REC.
006100 01  TFSWTXN-REC.
006200     COPY DDS-ALL-FORMATS OF TFSWTXN.
006300 01  TFSWTXN-REC-1.
006400     COPY WLTTXN.
006500
006600 WORKING-STORAGE SECTION.
006700 01  FILLER                  PIC X(24) VALUE
006800         "** PROGRAM WLTXIDM   **".
006900
007000 01  WK-C-SWITCHES.
007100     05  WK-C-FIRST-TIME-SW      PIC X(01) VALUE "Y".
007200         88  WK-C-FIRST-TIME         VALUE "Y".
007300
007400 01  WK-N-WORK-AREA.
007500     05  WK-N-NEXT-TXN-ID         PIC 9(09) COMP VALUE ZERO.
007600
007610 01  WK-C-TXN-ID-DISPLAY          PIC X(09).
007620 01  WK-N-TXN-ID-DISPLAY REDEFINES WK-C-TXN-ID-DISPLAY
007622                                  PIC 9(09).
007630
007640 01  WK-C-IDEM-KEY-BUFFER         PIC X(64).
007650 01  WK-C-IDEM-KEY-BUFFER-ALT REDEFINES WK-C-IDEM-KEY-BUFFER.
007652     05  WK-C-IDEM-KEY-SHORT      PIC X(32).
007654     05  WK-C-IDEM-KEY-REST       PIC X(32).
007700* ------------------- PROGRAM WORKING STORAGE --------------------
007800 01  WK-C-COMMON.
007900     COPY WLTCMWS.
008000
008100 LINKAGE SECTION.
008200*****************
008300     COPY XIDM.
008400
008500 PROCEDURE DIVISION USING WK-C-XIDM-RECORD.
008600*****************************************
008700 MAIN-MODULE.
008800     IF  WK-C-FIRST-TIME
008900         PERFORM A000-OPEN-AND-PRIME
009000            THRU A099-OPEN-AND-PRIME-EX
009100         MOVE "N" TO WK-C-FIRST-TIME-SW
009200     END-IF.
009300     EVALUATE TRUE
009400         WHEN WK-C-XIDM-MODE-FIND-OR-INS
009500             PERFORM B100-FIND-OR-INSERT
009600                THRU B199-FIND-OR-INSERT-EX
009700         WHEN WK-C-XIDM-MODE-DELETE
009800             PERFORM C100-ROLLBACK-TRANSACTION
009900                THRU C199-ROLLBACK-TRANSACTION-EX
010000         WHEN OTHER
010100             MOVE "WLT0901" TO WK-C-XIDM-ERROR-CD
010200     END-EVALUATE.
010300     EXIT PROGRAM.
010400*----------------------------------------------------------------*
010500 A000-OPEN-AND-PRIME.
010600*----------------------------------------------------------------*
010700     OPEN INPUT TFSWTXN.
010800     IF  WK-C-FILE-STATUS = "35"
010900         OPEN OUTPUT TFSWTXN
011000         CLOSE TFSWTXN
011100         OPEN INPUT TFSWTXN
011200     END-IF.
011300     IF  NOT WK-C-SUCCESSFUL
011400         DISPLAY "WLTXIDM - OPEN FILE ERROR - TFSWTXN"
011500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011600         GO TO Y900-ABNORMAL-TERMINATION
011700     END-IF.
011800     PERFORM A100-READ-NEXT-TXN
011900        THRU A199-READ-NEXT-TXN-EX
012000        UNTIL WK-C-END-OF-FILE.
012100     CLOSE TFSWTXN.
012200     OPEN I-O TFSWTXN.
012300     IF  NOT WK-C-SUCCESSFUL
012400         DISPLAY "WLTXIDM - REOPEN FILE ERROR - TFSWTXN"
012500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600         GO TO Y900-ABNORMAL-TERMINATION
012700     END-IF.
012800 A099-OPEN-AND-PRIME-EX.
012900     EXIT.
013000*----------------------------------------------------------------*
013100 A100-READ-NEXT-TXN.
013200*----------------------------------------------------------------*
013300     READ TFSWTXN NEXT RECORD.
013400     IF  WK-C-END-OF-FILE
013500         GO TO A199-READ-NEXT-TXN-EX
013600     END-IF.
013700     IF  NOT WK-C-SUCCESSFUL
013800         DISPLAY "WLTXIDM - READ FILE ERROR - TFSWTXN"
013900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000         GO TO Y900-ABNORMAL-TERMINATION
014100     END-IF.
014200     IF  WLTTXN-TXN-ID > WK-N-NEXT-TXN-ID
014300         MOVE WLTTXN-TXN-ID TO WK-N-NEXT-TXN-ID
014400     END-IF.
014500 A199-READ-NEXT-TXN-EX.
014600     EXIT.
014700*----------------------------------------------------------------*
014800 B100-FIND-OR-INSERT.
014900*----------------------------------------------------------------*
015000     MOVE SPACES TO WK-C-XIDM-ERROR-CD.
015100     INITIALIZE WLTTXN-RECORD-1.
015200     MOVE WK-C-XIDM-I-IDEM-KEY TO WLTTXN-TXN-IDEM-KEY.
015300     READ TFSWTXN KEY IS EXTERNALLY-DESCRIBED-KEY.
015400     IF  WK-C-SUCCESSFUL
015500         MOVE "Y"              TO WK-C-XIDM-O-REPLAY-FLAG
015600         MOVE WLTTXN-TXN-ID    TO WK-C-XIDM-O-TXN-ID
015700         MOVE WLTTXN-TXN-TYPE  TO WK-C-XIDM-O-TXN-TYPE
015710         MOVE WLTTXN-TXN-ID    TO WK-N-TXN-ID-DISPLAY
015720         MOVE WK-C-XIDM-I-IDEM-KEY TO WK-C-IDEM-KEY-BUFFER
015730         DISPLAY "WLTXIDM - REPLAY DETECTED TXN-ID "
015740                 WK-C-TXN-ID-DISPLAY " KEY "
015750                 WK-C-IDEM-KEY-SHORT
015800         GO TO B199-FIND-OR-INSERT-EX
015900     END-IF.
016000     IF  NOT WK-C-RECORD-NOT-FOUND
016100         DISPLAY "WLTXIDM - READ FILE ERROR - TFSWTXN"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         MOVE "WLT0905" TO WK-C-XIDM-ERROR-CD
016400         GO TO B199-FIND-OR-INSERT-EX
016500     END-IF.
016600     ADD 1 TO WK-N-NEXT-TXN-ID.
016700     INITIALIZE WLTTXN-RECORD-1.
016800     MOVE WK-N-NEXT-TXN-ID     TO WLTTXN-TXN-ID.
016900     MOVE WK-C-XIDM-I-IDEM-KEY TO WLTTXN-TXN-IDEM-KEY.
017000     MOVE WK-C-XIDM-I-TXN-TYPE TO WLTTXN-TXN-TYPE.
017100     MOVE WK-C-XIDM-I-TXN-DESC TO WLTTXN-TXN-DESC.
017200     MOVE "completed "        TO WLTTXN-TXN-STATUS.
017300     WRITE TFSWTXN-REC FROM WLTTXN-RECORD.
017400     IF  NOT WK-C-SUCCESSFUL
017500         DISPLAY "WLTXIDM - WRITE FILE ERROR - TFSWTXN"
017600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700         MOVE "WLT0906" TO WK-C-XIDM-ERROR-CD
017800         GO TO B199-FIND-OR-INSERT-EX
017900     END-IF.
018000     MOVE "N"                 TO WK-C-XIDM-O-REPLAY-FLAG.
018100     MOVE WK-N-NEXT-TXN-ID    TO WK-C-XIDM-O-TXN-ID.
018200     MOVE WK-C-XIDM-I-TXN-TYPE TO WK-C-XIDM-O-TXN-TYPE.
018300 B199-FIND-OR-INSERT-EX.
018400     EXIT.
018500*----------------------------------------------------------------*
018600 C100-ROLLBACK-TRANSACTION.
018700*----------------------------------------------------------------*
018800     MOVE SPACES TO WK-C-XIDM-ERROR-CD.
018900     INITIALIZE WLTTXN-RECORD-1.
019000     MOVE WK-C-XIDM-I-IDEM-KEY TO WLTTXN-TXN-IDEM-KEY.
019100     READ TFSWTXN KEY IS EXTERNALLY-DESCRIBED-KEY.
019200     IF  NOT WK-C-SUCCESSFUL
019300         DISPLAY "WLTXIDM - ROLLBACK READ ERROR - TFSWTXN"
019400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500         MOVE "WLT0907" TO WK-C-XIDM-ERROR-CD
019600         GO TO C199-ROLLBACK-TRANSACTION-EX
019700     END-IF.
019800     DELETE TFSWTXN RECORD.
019900     IF  NOT WK-C-SUCCESSFUL
020000         DISPLAY "WLTXIDM - DELETE FILE ERROR - TFSWTXN"
020100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200         MOVE "WLT0908" TO WK-C-XIDM-ERROR-CD
020300     END-IF.
020400 C199-ROLLBACK-TRANSACTION-EX.
020500     EXIT.
020600*----------------------------------------------------------------*
020700 Y900-ABNORMAL-TERMINATION.
020800*----------------------------------------------------------------*
020900     EXIT PROGRAM.
021000*
021100****************************************************************
021200**************** END OF PROGRAM SOURCE - WLTXIDM ****************
021300****************************************************************
