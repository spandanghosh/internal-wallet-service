000100******************************************************************
000200*    GBAL  -  LINKAGE AREA FOR WLTGBAL                            *
000300*    COMPUTES A WALLET'S BALANCE AS SUM(LDG-AMOUNT) ACROSS        *
000400*    TFSWLEDG.  ABSENCE OF ANY ROWS YIELDS BALANCE ZERO - SEE     *
000500*    WLTGBAL A000-MAIN-PROCESSING.                                *
000600******************************************************************
000700*                                                                *
000800* AMENDMENT HISTORY                                              *
000900*                                                                *
001000*-----------------------------------------------------------------
001100*  WLT0013 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001200*  Y2K0012 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0013
001300*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0013
001400*-----------------------------------------------------------------
001500*
001600 01  WK-C-GBAL-RECORD.
001700     05  WK-C-GBAL-INPUT.
001800         10  WK-C-GBAL-I-WALLET-ID      PIC 9(09).
001900         10  FILLER                     PIC X(10).
002000     05  WK-C-GBAL-OUTPUT.
002100         10  WK-C-GBAL-O-BALANCE        PIC S9(15) COMP-3.
002200         10  WK-C-GBAL-O-ENTRY-CNT      PIC 9(07) COMP-3.
002300         10  WK-C-GBAL-ERROR-CD         PIC X(07).
002400         10  WK-C-GBAL-FS               PIC X(02).
002500         10  FILLER                     PIC X(10).
