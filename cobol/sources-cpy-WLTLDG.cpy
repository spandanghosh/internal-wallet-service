000100******************************************************************
000200*    WLTLDG  -  WALLET LEDGER ENTRY RECORD                        *
000300*    PHYSICAL FILE TFSWLEDG  -  SEQUENTIAL, APPEND-ONLY.  EVERY   *
000400*    POSTING WRITES EXACTLY TWO OF THESE ROWS (ONE DEBIT, ONE     *
000500*    CREDIT) WHOSE LDG-AMOUNT VALUES ARE ADDITIVE INVERSES.       *
000600*    LDG-ID INCREASES MONOTONICALLY IN WRITE ORDER SO ASCENDING   *
000700*    LDG-ID IS OLDEST-FIRST AND DESCENDING IS THE NEWEST-FIRST    *
000800*    ORDER THE STATEMENT PRINT AND WLTGLDG BOTH WANT.             *
000900******************************************************************
001000*                                                                *
001100* AMENDMENT HISTORY                                              *
001200*                                                                *
001300*-----------------------------------------------------------------
001400*  WLT0005 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001500*  Y2K0008 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0005
001600*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0005
001700*  WLT0039 - TNGKAHM  - 14/06/2002 - ADD LDG-POST-RUN-NO SO A     WLT0039
001800*                       MIS-POSTED RUN CAN BE TRACED AND REVERSED WLT0039
001900*                       BY OPERATIONS WITHOUT SCANNING THE WHOLE  WLT0039
002000*                       FILE BY DATE.                            WLT0039
002100*  WLT0063 - ACNDUS   - 02/06/2016 - WIDENED LDG-AMOUNT FROM      WLT0063
002200*                       S9(11) TO S9(15) - CASH MANAGEMENT ROAD   WLT0063
002300*                       MAP RAISED THE PER-WALLET CEILING.        WLT0063
002400*-----------------------------------------------------------------
002500*
002600 01  WLTLDG-RECORD.
002700     05  WLTLDG-LDG-ID               PIC 9(09).
002800     05  WLTLDG-LDG-TXN-ID           PIC 9(09).
002900     05  WLTLDG-LDG-WALLET-ID        PIC 9(09).
003000     05  WLTLDG-LDG-AMOUNT           PIC S9(15) COMP-3.
003100     05  WLTLDG-LDG-POST-RUN-NO      PIC 9(07) COMP-3.
003200     05  FILLER                      PIC X(15).
003300 01  WLTLDG-RECORD-ALT  REDEFINES  WLTLDG-RECORD.
003400     05  WLTLDG-ALT-LDG-ID           PIC 9(09).
003500     05  WLTLDG-ALT-WALLET-ID        PIC 9(09).
003600     05  WLTLDG-ALT-TXN-ID           PIC 9(09).
003700     05  FILLER                      PIC X(27).
