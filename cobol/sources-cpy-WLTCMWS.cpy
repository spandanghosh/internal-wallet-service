000100******************************************************************
000200*    WLTCMWS  -  WALLET LEDGER COMMON WORK STORAGE                *
000300*    COMMON FILE-STATUS CONDITION NAMES USED BY EVERY WALLET      *
000400*    LEDGER PROGRAM.  COPY THIS MEMBER UNDER A 01 WK-C-COMMON     *
000500*    GROUP, THE SAME WAY THE TRANSFER SUBROUTINES COPY ASCMWS.    *
000600******************************************************************
000700*                                                                *
000800* AMENDMENT HISTORY                                              *
000900*                                                                *
001000*-----------------------------------------------------------------
001100*  WLT0001 - RSOMCHAI - 02/11/1999 - INITIAL VERSION - BUILT AS   *
001200*                       THE WALLET EQUIVALENT OF THE TRANSFER     *
001300*                       DESK'S ASCMWS MEMBER.                    *
001400*  WLT0014 - RSOMCHAI - 19/04/2000 - ADD WK-C-DUPLICATE-KEY FOR   WLT0014
001500*                       THE NEW WALLET-MASTER CREATE LOGIC.       WLT0014
001600*  WLT0029 - TNGKAHM  - 07/01/2002 - ADD WK-C-INVALID-KEY FOR     WLT0029
001700*                       RELATIVE FILE PROCESSING ON TFSWWLET.     WLT0029
001800*  Y2K0003 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0029
001900*                       NO 2-DIGIT YEAR FIELDS IN THIS MEMBER,   WLT0029
002000*                       STATUS CODES REVIEWED, NO CHANGE MADE.   WLT0029
002100*  WLT0041 - PSUBRAM  - 14/08/2006 - ADD WK-C-OVERFLOW FOR THE    WLT0041
002200*                       LEDGER SCAN TABLE IN WLTGLDG.             WLT0041
002300*  WLT0058 - ACNDUS   - 11/03/2014 - CODE REVIEW - NO LOGIC       WLT0058
002400*                       CHANGE, BANNER COMMENTS ALIGNED.          WLT0058
002500*-----------------------------------------------------------------
002600*
002700 05  WK-C-FILE-STATUS            PIC X(02).
002800     88  WK-C-SUCCESSFUL             VALUE "00".
002900     88  WK-C-DUPLICATE-READ          VALUE "02".
003000     88  WK-C-END-OF-FILE             VALUE "10".
003100     88  WK-C-INVALID-KEY             VALUE "21" "23" "24".
003200     88  WK-C-DUPLICATE-KEY           VALUE "22".
003300     88  WK-C-RECORD-NOT-FOUND        VALUE "23".
003400     88  WK-C-BOUNDARY-VIOLATION      VALUE "24".
003500     88  WK-C-PERMANENT-ERROR         VALUE "30" THRU "99".
003600 05  WK-C-OVERFLOW               PIC X(01) VALUE SPACE.
003700     88  WK-C-TABLE-OVERFLOWED        VALUE "Y".
