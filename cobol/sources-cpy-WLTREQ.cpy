000100******************************************************************
000200*    WLTREQ  -  TRANSACTION REQUEST INPUT RECORD                  *
000300*    FILE WLTREQF  -  ONE ROW PER INCOMING TOPUP/BONUS/SPEND      *
000400*    REQUEST, READ BY WLTPOST IN FILE ORDER - THE BATCH'S NATURAL *
000500*    POSTING ORDER.  REQ-AMOUNT IS ALWAYS AN UNSIGNED MAGNITUDE;  *
000600*    THE SIGN OF EACH RESULTING LDG-AMOUNT IS DECIDED BY WHICH    *
000700*    FLOW IS POSTING, NOT BY THIS FIELD.                         *
000800******************************************************************
000900*                                                                *
001000* AMENDMENT HISTORY                                              *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*  WLT0006 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001400*  WLT0023 - TNGKAHM  - 04/05/2001 - ADD REQ-DESCRIPTION - THE    WLT0023
001500*                       FRONT OFFICE WANTS A FREE-TEXT NOTE       WLT0023
001600*                       CARRIED THROUGH ONTO THE POSTING REPORT.  WLT0023
001700*  Y2K0009 - TNGKAHM  - 29/12/1999 - YEAR 2000 READINESS REVIEW - WLT0023
001800*                       NO DATE FIELDS ON THIS RECORD, NO CHANGE. WLT0023
001900*-----------------------------------------------------------------
002000*
002100 01  WLTREQ-RECORD.
002200     05  WLTREQ-REQ-IDEM-KEY         PIC X(64).
002300     05  WLTREQ-REQ-TYPE             PIC X(10).
002400         88  WLTREQ-TYPE-TOPUP           VALUE "TOPUP     ".
002500         88  WLTREQ-TYPE-BONUS           VALUE "BONUS     ".
002600         88  WLTREQ-TYPE-SPEND           VALUE "SPEND     ".
002700     05  WLTREQ-REQ-ACCOUNT-ID       PIC 9(09).
002800     05  WLTREQ-REQ-ASSET-ID         PIC 9(09).
002900     05  WLTREQ-REQ-AMOUNT           PIC S9(15) COMP-3.
003000     05  WLTREQ-REQ-DESCRIPTION      PIC X(80).
003100     05  FILLER                      PIC X(10).
003200 01  WLTREQ-RECORD-ALT  REDEFINES  WLTREQ-RECORD.
003300     05  WLTREQ-ALT-KEY-AREA         PIC X(64).
003400     05  WLTREQ-ALT-TYPE-AREA        PIC X(10).
003500     05  WLTREQ-ALT-ID-PAIR.
003600         10  WLTREQ-ALT-ACCOUNT-ID       PIC 9(09).
003700         10  WLTREQ-ALT-ASSET-ID         PIC 9(09).
003800     05  FILLER                      PIC X(98).
