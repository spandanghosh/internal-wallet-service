000100******************************************************************
000200*    GLDG  -  LINKAGE AREA FOR WLTGLDG                            *
000300*    RETURNS A WALLET'S LEDGER HISTORY, NEWEST-FIRST, CLAMPED TO  *
000400*    THE REQUESTED PAGE/PAGE-SIZE.  PAGE DEFAULTS TO 1 IF < 1;    *
000500*    PAGE-SIZE DEFAULTS TO 20 IF < 1 AND IS CAPPED AT 100.        *
000600*    WK-C-GLDG-O-PAGE-TABLE HOLDS AT MOST ONE PAGE OF ENTRIES -   *
000700*    SEE WLTGLDG FOR THE OVERFLOW-BEYOND-100 NOTE.                *
000800******************************************************************
000900*                                                                *
001000* AMENDMENT HISTORY                                              *
001100*                                                                *
001200*-----------------------------------------------------------------
001300*  WLT0016 - RSOMCHAI - 02/11/1999 - INITIAL VERSION.             *
001400*  WLT0041 - PSUBRAM  - 14/08/2006 - RAISE WK-C-GLDG-O-PAGE-TABLE WLT0041
001500*                       FROM 50 TO 100 OCCURRENCES WHEN THE       WLT0041
001600*                       MAXIMUM PAGE-SIZE WAS RAISED TO 100.      WLT0041
001700*-----------------------------------------------------------------
001800*
001900 01  WK-C-GLDG-RECORD.
002000     05  WK-C-GLDG-INPUT.
002100         10  WK-C-GLDG-I-WALLET-ID      PIC 9(09).
002200         10  WK-C-GLDG-I-PAGE           PIC S9(05) COMP.
002300         10  WK-C-GLDG-I-PAGE-SIZE      PIC S9(05) COMP.
002400         10  FILLER                     PIC X(10).
002500     05  WK-C-GLDG-OUTPUT.
002600         10  WK-C-GLDG-O-PAGE           PIC 9(05) COMP.
002700         10  WK-C-GLDG-O-PAGE-SIZE      PIC 9(05) COMP.
002800         10  WK-C-GLDG-O-TOTAL-COUNT    PIC 9(09) COMP.
002900         10  WK-C-GLDG-O-RETURNED-CNT   PIC 9(05) COMP.
003000         10  WK-C-GLDG-ERROR-CD         PIC X(07).
003100         10  WK-C-GLDG-FS               PIC X(02).
003200         10  WK-C-GLDG-O-PAGE-TABLE OCCURS 100 TIMES
003300                 INDEXED BY WK-C-GLDG-O-IDX.
003400             15  WK-C-GLDG-O-LDG-ID         PIC 9(09).
003500             15  WK-C-GLDG-O-LDG-TXN-ID     PIC 9(09).
003600             15  WK-C-GLDG-O-LDG-AMOUNT     PIC S9(15) COMP-3.
003700         10  FILLER                     PIC X(10).
